000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    BID1000.
000400 AUTHOR.        D K JOHNS.
000500 INSTALLATION.  TRANSPORT MGMT SYSTEMS DIV - BATCH.
000600 DATE-WRITTEN.  04/11/1993.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL. AUTHORIZED USE ONLY.
000900*
001000******************************************************************
001100*    BID1000  --  BID INTAKE, REJECTION AND LISTING             *
001200*                                                                *
001300*    READS BID TRANSACTIONS FROM BIDTRAN.  A SUBMIT TRANSACTION  *
001400*    IS CHECKED AGAINST THE LOAD'S STATUS AND THE TRANSPORTER'S  *
001500*    TRUCK-TYPE CAPACITY ON TRNMAST BEFORE A NEW PENDING BID IS   *
001600*    WRITTEN TO BIDMAST; THE FIRST BID ON A POSTED LOAD FLIPS    *
001700*    THE LOAD TO OPEN_FOR_BIDS.  A REJECT TRANSACTION MOVES A    *
001800*    PENDING BID TO REJECTED AND RESTAMPS SUBMITTED-AT.  A       *
001900*    FILTER TRANSACTION PRINTS A WINDOWED LISTING OF BIDS BY     *
002000*    LOAD-ID, TRANSPORTER-ID AND/OR STATUS TO BIDRPT.             *
002100******************************************************************
002200*    CHANGE LOG                                                  *
002300*    ----------                                                  *
002400*    04/11/93  DKJ  0004  ORIGINAL PROGRAM -- SUBMIT/REJECT ONLY. 1
002500*    09/29/94  DKJ  0029  SUBMITTED-AT RESTAMP ADDED ON REJECT.   2
002600*    11/02/95  RSB  0079  TRUCK-TYPE MATCH MADE CASE INSENSITIVE. 3
002700*    02/14/97  RSB  0089  ADDED FILTER LISTING, SKIP/MAX WINDOW.  4
002800*    01/18/99  MFH  0101  Y2K REVIEW -- TIMESTAMPS ARE CHAR(19),  5
002900*                         NO 2-DIGIT YEAR FIELDS, NO CHANGE.     6
003000*    06/14/01  DKJ  0118  INDEX TABLE SIZES RAISED FOR VOLUME.    7
003010*    03/11/02  MFH  0124  FILTER LISTING NOW HONORS BT-MAX-ROWS    8
003020*                         OF ZERO AS "NO ROWS", NOT "UNLIMITED".   9
003030*    08/19/03  DKJ  0133  REWRITE FAILURE ON REJECT NOW LOGGED TO 10
003040*                         BIDRSLT INSTEAD OF DISPLAY ONLY.        11
003050*    02/05/05  RSB  0147  BID-ID LOOKUP SWITCHED FROM BINARY TO   12
003060*                         SEQUENTIAL SEARCH -- TABLE WAS NEVER    13
003070*                         KEY-ORDERED, SEARCH ALL WAS UNSAFE.     14
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300*
003400 CONFIGURATION SECTION.
003500*
003600 SOURCE-COMPUTER.  IBM-370.
003700 OBJECT-COMPUTER.  IBM-370.
003800*    C01 DRIVES THE PRINTER CHANNEL SKIP USED BY BIDRPT BELOW.
003850*    UPSI-0 IS THE OPERATOR-SET RERUN SWITCH READ BY THE JCL
003860*    WRAPPER -- NOT TESTED BY ANY PARAGRAPH IN THIS PROGRAM.
003870 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003900                   UPSI-0 IS BID-RERUN-SWITCH.
004000*
004100 INPUT-OUTPUT SECTION.
004200*
004300 FILE-CONTROL.
004350*    TRANSACTION FILE -- ONE CARD-IMAGE RECORD PER SUBMIT,
004360*    REJECT, OR FILTER REQUEST.
004400     SELECT BIDTRAN  ASSIGN TO "BIDTRAN"
004500                     ORGANIZATION IS LINE SEQUENTIAL.
004550*    BID MASTER -- RELATIVE ORGANIZATION, KEYED BY RRN.  BID-ID
004560*    IS RESOLVED TO AN RRN THROUGH THE IN-MEMORY INDEX TABLE.
004600     SELECT BIDMAST  ASSIGN TO "BIDMAST"
004700                     ORGANIZATION IS RELATIVE
004800                     ACCESS IS RANDOM
004900                     RELATIVE KEY IS WS-BIDMAST-RRN
005000                     FILE STATUS IS BIDMAST-FILE-STATUS.
005050*    LOAD MASTER -- OPENED READ/WRITE SO A SUBMIT CAN FLIP A
005060*    POSTED LOAD TO OPEN_FOR_BIDS.
005100     SELECT LOADMAST ASSIGN TO "LOADMAST"
005200                     ORGANIZATION IS RELATIVE
005300                     ACCESS IS RANDOM
005400                     RELATIVE KEY IS WS-LOADMAST-RRN
005500                     FILE STATUS IS LOADMAST-FILE-STATUS.
005550*    TRANSPORTER MASTER -- READ-ONLY HERE, FOR THE TRUCK-TYPE
005560*    CAPACITY CHECK IN 410- BELOW.
005600     SELECT TRNMAST  ASSIGN TO "TRNMAST"
005700                     ORGANIZATION IS RELATIVE
005800                     ACCESS IS RANDOM
005900                     RELATIVE KEY IS WS-TRNMAST-RRN
006000                     FILE STATUS IS TRNMAST-FILE-STATUS.
006050*    RESULT FILE -- ONE ROW PER SUBMIT/REJECT TRANSACTION.  THE
006060*    FILTER TRANSACTION DOES NOT WRITE A RESULT ROW.
006100     SELECT BIDRSLT  ASSIGN TO "BIDRSLT"
006200                     ORGANIZATION IS LINE SEQUENTIAL
006300                     FILE STATUS IS BIDRSLT-FILE-STATUS.
006350*    PRINT FILE FOR THE FILTER LISTING.
006400     SELECT BIDRPT   ASSIGN TO "BIDRPT"
006500                     ORGANIZATION IS LINE SEQUENTIAL
006600                     FILE STATUS IS BIDRPT-FILE-STATUS.
006700*
006800 DATA DIVISION.
006900*
007000 FILE SECTION.
007100*
007200 FD  BIDTRAN
007300     RECORDING MODE IS F.
007400*
007500 01  BID-TRANSACTION-RECORD.
007550*    THREE TRANSACTION CODES SHARE THIS ONE RECORD LAYOUT -- NOT
007560*    ALL FIELDS ARE MEANINGFUL FOR EVERY CODE.  SUBMIT USES THE
007570*    BIDDING FIELDS, REJECT USES ONLY BT-BID-ID AND RESTAMPS
007580*    BT-SUBMITTED-AT, FILTER USES THE BT-FILTER-* GROUP.
007600     05  BT-TRANSACTION-CODE        PIC X.
007700         88  BT-SUBMIT-BID               VALUE "1".
007800         88  BT-REJECT-BID               VALUE "2".
007900         88  BT-FILTER-BID               VALUE "3".
008000     05  BT-BID-ID                   PIC X(36).
008100     05  BT-LOAD-ID                  PIC X(36).
008200     05  BT-TRANSPORTER-ID           PIC X(36).
008300     05  BT-PROPOSED-RATE            PIC 9(7)V99.
008400     05  BT-TRUCKS-OFFERED           PIC 9(3).
008450*    "NOW" AS OF THE CALLER'S POST OR REJECT.  SAME ROLE AS
008460*    LT-DATE-POSTED ON LOADTRAN AND KT-BOOKED-AT ON BOOKTRAN.
008500     05  BT-SUBMITTED-AT             PIC X(19).
008550*    FILTER-REQUEST FIELDS -- MEANINGFUL ONLY WHEN BT-FILTER-BID
008560*    IS TRUE.  SPACE ON ANY ONE MEANS "DO NOT RESTRICT BY THIS
008570*    CRITERION" -- SEE 810- BELOW.
008600     05  BT-FILTER-LOAD-ID           PIC X(36).
008700     05  BT-FILTER-TRANSPORTER-ID    PIC X(36).
008800     05  BT-FILTER-STATUS            PIC X(10).
008850*    PAGING WINDOW FOR THE FILTER LISTING -- SKIP THIS MANY
008860*    MATCHING ROWS, THEN PRINT UP TO MAX-ROWS OF THE REST.  A
008870*    ZERO MAX-ROWS MEANS "NO ROWS", NOT "UNLIMITED", PER THE
008880*    03/11/02 FIX.
008950     05  BT-SKIP-COUNT               PIC 9(5).
009000     05  BT-MAX-ROWS                 PIC 9(5).
009100     05  FILLER                      PIC X(15).
009200*
009300 FD  BIDMAST
009400     RECORD CONTAINS 174 CHARACTERS.
009500*
009600 COPY "Cobol-Copy-Bdmast.cpy".
009700*
009800 FD  LOADMAST
009900     RECORD CONTAINS 535 CHARACTERS.
010000*
010100 COPY "Cobol-Copy-Ldmast.cpy".
010200*
010300 FD  TRNMAST
010400     RECORD CONTAINS 720 CHARACTERS.
010500*
010600 COPY "Cobol-Copy-Tpmast.cpy".
010700*
010800 FD  BIDRSLT
010900     RECORDING MODE IS F.
011000*
011100 01  BID-RESULT-RECORD.
011200     05  BR-BID-ID                   PIC X(36).
011300     05  BR-TRANSACTION-CODE         PIC X.
011350*    "OK  " ACCEPTED, "REJ " REJECTED -- SEE BR-REASON FOR WHY.
011400     05  BR-RESULT-CODE              PIC X(4).
011500         88  BR-ACCEPTED                 VALUE "OK  ".
011600         88  BR-REJECTED                 VALUE "REJ ".
011700     05  BR-REASON                   PIC X(40).
011800     05  FILLER                      PIC X(19).
011900*
012000 FD  BIDRPT
012100     RECORDING MODE IS F.
012200*
012300 01  BID-PRINT-LINE                  PIC X(132).
012400*
012500 WORKING-STORAGE SECTION.
012600*
012700 01  SWITCHES.
012750*    END-OF-FILE FLAG FOR THE TRANSACTION FILE -- DRIVES 000-.
012800     05  BIDTRAN-EOF-SWITCH          PIC X      VALUE "N".
012900         88  BIDTRAN-EOF                         VALUE "Y".
012950*    SET BY 200-LOOKUP-BID-KEY, TESTED BY EVERY CALLER.
013000     05  BID-FOUND-SWITCH            PIC X      VALUE "N".
013100         88  BID-FOUND                           VALUE "Y".
013150*    SET BY 210-LOOKUP-LOAD-KEY, TESTED BY EVERY CALLER.
013200     05  LOAD-FOUND-SWITCH           PIC X      VALUE "N".
013300         88  LOAD-FOUND                          VALUE "Y".
013350*    SET BY 220-LOOKUP-TRANSPORTER-KEY, TESTED BY EVERY CALLER.
013400     05  TRANSPORTER-FOUND-SWITCH    PIC X      VALUE "N".
013500         88  TRANSPORTER-FOUND                   VALUE "Y".
013550*    SET BY 900-MATCH-TRUCK-TYPE WHEN SOME SLOT OF THE
013560*    TRANSPORTER'S TRUCK TABLE MATCHES THE LOAD'S REQUIRED TYPE
013570*    WITH ENOUGH TRUCKS FREE -- TESTED BY 410- TO STOP THE SCAN.
013600     05  CAPACITY-FOUND-SWITCH       PIC X      VALUE "N".
013700         88  CAPACITY-FOUND                      VALUE "Y".
013750*    SET THE MOMENT ANY VALIDATION STEP FAILS -- ONCE SET, NO
013760*    FURTHER PARAGRAPH IN THE APPLY CHAIN MUTATES A MASTER.
013800     05  TRANSACTION-REJECTED-SWITCH PIC X      VALUE "N".
013900         88  TRANSACTION-REJECTED                VALUE "Y".
014000*
014050*    "00" NORMAL, "23" RECORD NOT FOUND -- "23" ALSO DOUBLES AS
014060*    THE LOGICAL END-OF-FILE SIGNAL ON EACH RELATIVE FILE DURING
014070*    ITS RESPECTIVE 100- LOAD PASS.
014100 01  FILE-STATUS-FIELDS.
014200     05  BIDMAST-FILE-STATUS         PIC XX.
014300         88  BIDMAST-SUCCESSFUL              VALUE "00".
014400         88  BIDMAST-RECORD-NOT-FOUND        VALUE "23".
014500     05  LOADMAST-FILE-STATUS        PIC XX.
014600         88  LOADMAST-SUCCESSFUL             VALUE "00".
014700         88  LOADMAST-RECORD-NOT-FOUND       VALUE "23".
014800     05  TRNMAST-FILE-STATUS         PIC XX.
014900         88  TRNMAST-SUCCESSFUL              VALUE "00".
015000         88  TRNMAST-RECORD-NOT-FOUND        VALUE "23".
015100     05  BIDRSLT-FILE-STATUS         PIC XX.
015200         88  BIDRSLT-SUCCESSFUL              VALUE "00".
015300     05  BIDRPT-FILE-STATUS          PIC XX.
015400         88  BIDRPT-SUCCESSFUL               VALUE "00".
015500*
015600 01  WS-CONTROL-FIELDS.
015650*    RELATIVE RECORD NUMBERS CURRENTLY ADDRESSED ON EACH FILE.
015700     05  WS-BIDMAST-RRN              PIC 9(7)   COMP.
015800     05  WS-LOADMAST-RRN             PIC 9(7)   COMP.
015900     05  WS-TRNMAST-RRN              PIC 9(7)   COMP.
015950*    NEXT UNUSED RRN ON BIDMAST -- ADVANCED BY ONE PER SUBMIT.
016000     05  WS-NEXT-BID-RRN             PIC 9(7)   COMP.
016050*    SUBSCRIPT INTO THE TRANSPORTER'S TRUCK TABLE DURING THE
016060*    CAPACITY SCAN IN 410-/900-MATCH-TRUCK-TYPE.
016100     05  WS-TRUCK-IX                 PIC 9(3)   COMP.
016150*    PAGING COUNTERS FOR THE FILTER LISTING -- SEE 810- BELOW.
016200     05  WS-ROWS-SKIPPED             PIC 9(5)   COMP.
016300     05  WS-ROWS-WRITTEN             PIC 9(5)   COMP.
016400     05  WS-REJECT-REASON            PIC X(40)  VALUE SPACE.
016500*
016600*    CASE-FOLD WORK AREAS FOR THE TRUCK-TYPE MATCH -- SEE
016700*    900-MATCH-TRUCK-TYPE.  NO INTRINSIC FUNCTION IS USED;
016800*    INSPECT ... CONVERTING DOES THE CASE FOLD.
016900 01  WS-LOAD-TRUCK-TYPE-FOLDED       PIC X(50)  VALUE SPACE.
017000 01  WS-MASTER-TRUCK-TYPE-FOLDED     PIC X(50)  VALUE SPACE.
017100*
017150*    RUNNING COUNTS BUILT DURING 100-OPEN-AND-LOAD-MASTERS --
017160*    EACH ALSO DOUBLES AS THE HIGH-WATER SUBSCRIPT INTO ITS
017170*    RESPECTIVE INDEX TABLE.
017200 77  WS-BID-COUNT                    PIC 9(7)   COMP VALUE ZERO.
017300 77  WS-TRANSPORTER-COUNT            PIC 9(7)   COMP VALUE ZERO.
017400 77  WS-LOAD-COUNT                   PIC 9(7)   COMP VALUE ZERO.
017500*
017600 01  BID-INDEX-TABLE.
017700     05  BI-ENTRY OCCURS 5000 TIMES
017800                 INDEXED BY BI-IX.
017850*
017860*    LOADED IN FILE-SCAN (RRN) ORDER, NOT KEY ORDER -- WALKED
017870*    WITH PLAIN SEARCH, NOT SEARCH ALL.  SEE 200- BELOW.
017900         10  BI-KEY                  PIC X(36).
018000         10  BI-RRN                   PIC 9(7)  COMP.
018100*
018200*    REDEFINES THE BID INDEX TABLE AS A FLAT CHARACTER AREA SO
018300*    THE TABLE CAN BE CLEARED IN ONE MOVE AT PROGRAM START.
018400 01  BI-TABLE-AREA REDEFINES BID-INDEX-TABLE
018500             PIC X(43) OCCURS 5000 TIMES.
018600*
018700 01  TRANSPORTER-INDEX-TABLE.
018800     05  TI-ENTRY OCCURS 500 TIMES
018900                 INDEXED BY TI-IX.
018950*
018960*    LOADED IN FILE-SCAN (RRN) ORDER, NOT KEY ORDER -- WALKED
018970*    WITH PLAIN SEARCH, NOT SEARCH ALL.  SEE 220- BELOW.
019000         10  TI-KEY                  PIC X(36).
019100         10  TI-RRN                   PIC 9(7)  COMP.
019200*
019300*    REDEFINES THE TRANSPORTER INDEX TABLE THE SAME WAY.
019400 01  TI-TABLE-AREA REDEFINES TRANSPORTER-INDEX-TABLE
019500             PIC X(43) OCCURS 500 TIMES.
019600*
019700 01  LOAD-INDEX-TABLE.
019800     05  LI-ENTRY OCCURS 2000 TIMES
019900                 INDEXED BY LI-IX.
019950*
019960*    LOADED IN FILE-SCAN (RRN) ORDER, NOT KEY ORDER -- WALKED
019970*    WITH PLAIN SEARCH, NOT SEARCH ALL.  SEE 210- BELOW.
020000         10  LI-KEY                  PIC X(36).
020100         10  LI-RRN                   PIC 9(7)  COMP.
020200*
020300*    REDEFINES THE LOAD INDEX TABLE THE SAME WAY.
020400 01  LI-TABLE-AREA REDEFINES LOAD-INDEX-TABLE
020500             PIC X(43) OCCURS 2000 TIMES.
020600*
020650*    PRINT LAYOUTS BELOW ARE SPACING-ONLY -- EVERY FILLER
020660*    CARRIES ITS OWN VALUE LITERAL SO THE LINE IS SELF-HEADING
020670*    WITHOUT A SEPARATE "MOVE LITERAL TO FIELD" STATEMENT.
020700 01  BID-LISTING-HEADING-LINE.
020800     05  FILLER                      PIC X(10)  VALUE SPACE.
020900     05  FILLER                      PIC X(36)  VALUE
021000         "BID-ID                              ".
021100     05  FILLER                      PIC X(36)  VALUE
021200         "LOAD-ID                              ".
021300     05  FILLER                      PIC X(36)  VALUE
021400         "TRANSPORTER-ID                       ".
021500     05  FILLER                      PIC X(10)  VALUE "STATUS    ".
021600     05  FILLER                      PIC X(4)   VALUE SPACE.
021700*
021800 01  BID-LISTING-DETAIL-LINE.
021900     05  BL-BID-ID                   PIC X(37).
022000     05  BL-LOAD-ID                   PIC X(37).
022100     05  BL-TRANSPORTER-ID            PIC X(37).
022200     05  BL-STATUS                    PIC X(11).
022300     05  FILLER                       PIC X(10)  VALUE SPACE.
022400*
022500 PROCEDURE DIVISION.
022600*
022620******************************************************************
022630*    000-MAINTAIN-BID-FILE -- MAIN CONTROL PARAGRAPH.  OPENS     *
022640*    EVERYTHING, DRIVES THE TRANSACTION LOOP, CLOSES EVERYTHING. *
022650*    NOTHING ELSE IS PERFORMED FROM OUTSIDE THIS CHAIN.           *
022660******************************************************************
022700 000-MAINTAIN-BID-FILE.
022800*
022900     PERFORM 100-OPEN-AND-LOAD-MASTERS.
023000     PERFORM 300-MAINTAIN-BID-RECORD THRU 300-EXIT
023050         UNTIL BIDTRAN-EOF.
023200     CLOSE BIDTRAN BIDMAST LOADMAST TRNMAST BIDRSLT BIDRPT.
023300     STOP RUN.
023400*
023450*    100-OPEN-AND-LOAD-MASTERS -- OPENS ALL SIX FILES AND BUILDS
023460*    THE IN-MEMORY BID-ID, LOAD-ID AND TRANSPORTER-ID INDEXES BY
023470*    SCANNING EACH RELATIVE FILE RRN BY RRN, AND ESTABLISHES
023480*    WS-NEXT-BID-RRN FOR THE FIRST SUBMIT OF THIS RUN.
023500 100-OPEN-AND-LOAD-MASTERS.
023550*    OPENS ALL SIX FILES, BLANKS THE THREE INDEX TABLE AREAS, THEN
023560*    FILE-SCANS BIDMAST/LOADMAST/TRNMAST ONCE EACH TO BUILD THE
023570*    IN-MEMORY KEY INDEXES AND RECORD COUNTS THE REST OF THE
023580*    PROGRAM RELIES ON.
023600*
023700     OPEN INPUT  BIDTRAN.
023800     OPEN I-O    BIDMAST.
023900     OPEN I-O    LOADMAST.
024000     OPEN I-O    TRNMAST.
024100     OPEN OUTPUT BIDRSLT.
024200     OPEN OUTPUT BIDRPT.
024300     MOVE SPACE TO BI-TABLE-AREA (1) TI-TABLE-AREA (1)
024400                    LI-TABLE-AREA (1).
024500     PERFORM 110-LOAD-BID-INDEX
024600         VARYING WS-BIDMAST-RRN FROM 1 BY 1
024700         UNTIL BIDMAST-RECORD-NOT-FOUND.
024800     MOVE WS-BIDMAST-RRN TO WS-NEXT-BID-RRN.
024900     PERFORM 120-LOAD-LOAD-INDEX
025000         VARYING WS-LOADMAST-RRN FROM 1 BY 1
025100         UNTIL LOADMAST-RECORD-NOT-FOUND.
025200     PERFORM 130-LOAD-TRANSPORTER-INDEX
025300         VARYING WS-TRNMAST-RRN FROM 1 BY 1
025400         UNTIL TRNMAST-RECORD-NOT-FOUND.
025500*
025550*    110-LOAD-BID-INDEX -- ONE PASS PER RRN UNTIL FILE STATUS
025560*    "23" (NOT FOUND) SIGNALS END OF THE RELATIVE FILE.
025600 110-LOAD-BID-INDEX.
025700*
025800     READ BIDMAST
025900         INVALID KEY
026000             CONTINUE.
026100     IF BIDMAST-SUCCESSFUL
026200         ADD 1 TO WS-BID-COUNT
026300         SET BI-IX TO WS-BID-COUNT
026400         MOVE BM-BID-ID  TO BI-KEY (BI-IX)
026500         MOVE WS-BIDMAST-RRN TO BI-RRN (BI-IX).
026600*
026650*    120-LOAD-LOAD-INDEX -- SAME IDIOM AS 110- ABOVE, AGAINST
026660*    LOADMAST INSTEAD OF BIDMAST.
026700 120-LOAD-LOAD-INDEX.
026800*
026900     READ LOADMAST
027000         INVALID KEY
027100             CONTINUE.
027200     IF LOADMAST-SUCCESSFUL
027300         ADD 1 TO WS-LOAD-COUNT
027400         SET LI-IX TO WS-LOAD-COUNT
027500         MOVE LM-LOAD-ID  TO LI-KEY (LI-IX)
027600         MOVE WS-LOADMAST-RRN TO LI-RRN (LI-IX).
027700*
027750*    130-LOAD-TRANSPORTER-INDEX -- SAME IDIOM, AGAINST TRNMAST.
027800 130-LOAD-TRANSPORTER-INDEX.
027900*
028000     READ TRNMAST
028100         INVALID KEY
028200             CONTINUE.
028300     IF TRNMAST-SUCCESSFUL
028400         ADD 1 TO WS-TRANSPORTER-COUNT
028500         SET TI-IX TO WS-TRANSPORTER-COUNT
028600         MOVE TM-TRANSPORTER-ID TO TI-KEY (TI-IX)
028700         MOVE WS-TRNMAST-RRN    TO TI-RRN (TI-IX).
028800*
028850*    200-LOOKUP-BID-KEY -- RESOLVES BT-BID-ID TO WS-BIDMAST-RRN
028860*    BY A SEQUENTIAL SCAN OF THE INDEX TABLE IN ITS LOAD ORDER.
028870*    PLAIN SEARCH, NOT SEARCH ALL -- THE TABLE IS NOT KEY-ORDERED
028880*    (SEE THE 02/05/05 CHANGE-LOG ENTRY ABOVE).
028900 200-LOOKUP-BID-KEY.
029000*
029100     MOVE "N" TO BID-FOUND-SWITCH.
029150     SET BI-IX TO 1.
029200     SEARCH BI-ENTRY
029300         AT END
029400             MOVE "N" TO BID-FOUND-SWITCH
029500         WHEN BI-KEY (BI-IX) = BT-BID-ID
029600             MOVE "Y" TO BID-FOUND-SWITCH
029700             MOVE BI-RRN (BI-IX) TO WS-BIDMAST-RRN.
029800*
029850*    210-LOOKUP-LOAD-KEY -- SAME SEQUENTIAL-SCAN IDIOM AS 200-
029860*    ABOVE, RESOLVING A BID'S LOAD-ID TO AN RRN ON LOADMAST.
029900 210-LOOKUP-LOAD-KEY.
030000*
030100     MOVE "N" TO LOAD-FOUND-SWITCH.
030150     SET LI-IX TO 1.
030200     SEARCH LI-ENTRY
030300         AT END
030400             MOVE "N" TO LOAD-FOUND-SWITCH
030500         WHEN LI-KEY (LI-IX) = BT-LOAD-ID
030600             MOVE "Y" TO LOAD-FOUND-SWITCH
030700             MOVE LI-RRN (LI-IX) TO WS-LOADMAST-RRN.
030800*
030850*    220-LOOKUP-TRANSPORTER-KEY -- SAME IDIOM, RESOLVING A BID'S
030860*    TRANSPORTER-ID TO AN RRN ON TRNMAST FOR THE CAPACITY CHECK.
030900 220-LOOKUP-TRANSPORTER-KEY.
031000*
031100     MOVE "N" TO TRANSPORTER-FOUND-SWITCH.
031150     SET TI-IX TO 1.
031200     SEARCH TI-ENTRY
031300         AT END
031400             MOVE "N" TO TRANSPORTER-FOUND-SWITCH
031500         WHEN TI-KEY (TI-IX) = BT-TRANSPORTER-ID
031600             MOVE "Y" TO TRANSPORTER-FOUND-SWITCH
031700             MOVE TI-RRN (TI-IX) TO WS-TRNMAST-RRN.
031800*
031850*    300-MAINTAIN-BID-RECORD -- ONE ITERATION OF THE MAIN LOOP.
031860*    READS ONE TRANSACTION, DISPATCHES ON ITS CODE, AND WRITES A
031870*    RESULT RECORD FOR THE TWO CODES THAT MAINTAIN THE MASTER.
031880*    THRU-RANGED FROM 000- SO THE EOF TEST BELOW CAN GO TO
031890*    300-EXIT WITHOUT FALLING INTO THE DISPATCH LOGIC.
031900 300-MAINTAIN-BID-RECORD.
032000*
032100     PERFORM 310-READ-BID-TRANSACTION.
032120     IF BIDTRAN-EOF
032140         GO TO 300-EXIT.
032200     MOVE "N" TO TRANSACTION-REJECTED-SWITCH.
032400     EVALUATE TRUE
032500         WHEN BT-SUBMIT-BID
032600             PERFORM 410-APPLY-SUBMIT-TRANSACTION
032700         WHEN BT-REJECT-BID
032800             PERFORM 420-APPLY-REJECT-TRANSACTION
032900         WHEN BT-FILTER-BID
033000             PERFORM 800-FILTER-BID-LISTING
033100         WHEN OTHER
033200             MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
033300             MOVE "UNKNOWN TRANSACTION CODE" TO WS-REJECT-REASON
033400     END-EVALUATE.
033500     IF BT-SUBMIT-BID OR BT-REJECT-BID
033600         PERFORM 900-WRITE-RESULT-RECORD.
033650 300-EXIT.
033660     EXIT.
033700*
033750*    310-READ-BID-TRANSACTION -- ONE GET AGAINST BIDTRAN.
033800 310-READ-BID-TRANSACTION.
033900*
034000     READ BIDTRAN
034100         AT END
034200             MOVE "Y" TO BIDTRAN-EOF-SWITCH.
034300*
034320*    410-APPLY-SUBMIT-TRANSACTION -- THE FULL SUBMIT VALIDATION
034330*    CHAIN: LOAD MUST EXIST AND BE OPEN FOR BIDDING, TRANSPORTER
034340*    MUST EXIST AND HAVE A MATCHING TRUCK TYPE WITH ENOUGH
034350*    TRUCKS FREE.  A POSTED LOAD IS FLIPPED TO OPEN_FOR_BIDS ON
034360*    ITS FIRST ACCEPTED BID.  EACH VALIDATION STEP SHORT-CIRCUITS
034370*    THE REST ONCE TRANSACTION-REJECTED IS SET.
034400 410-APPLY-SUBMIT-TRANSACTION.
034500*
034600     PERFORM 210-LOOKUP-LOAD-KEY.
034700     IF NOT LOAD-FOUND
034800         MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
034900         MOVE "LOAD-ID NOT ON FILE" TO WS-REJECT-REASON
035000     ELSE
035100         READ LOADMAST
035200             INVALID KEY
035300                 MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
035400                 MOVE "LOAD-ID NOT ON FILE" TO WS-REJECT-REASON.
035450*    A BID CANNOT BE TAKEN AGAINST A LOAD THAT IS ALREADY CANCELLED
035460*    OR FULLY BOOKED -- ONLY POSTED OR OPEN_FOR_BIDS LOADS MAY
035470*    STILL ACCEPT BIDS.
035500     IF NOT TRANSACTION-REJECTED
035600         IF LM-CANCELLED OR LM-BOOKED
035700             MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
035800             MOVE "LOAD NOT OPEN FOR BIDDING" TO WS-REJECT-REASON.
035850*    TRANSPORTER MUST BE ON FILE BEFORE ITS CAPACITY CAN BE
035860*    CHECKED BELOW.
035900     IF NOT TRANSACTION-REJECTED
036000         PERFORM 220-LOOKUP-TRANSPORTER-KEY
036100         IF NOT TRANSPORTER-FOUND
036200             MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
036300             MOVE "TRANSPORTER-ID NOT ON FILE" TO WS-REJECT-REASON
036400         ELSE
036500             READ TRNMAST
036600                 INVALID KEY
036700                     MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
036800                     MOVE "TRANSPORTER-ID NOT ON FILE"
036900                         TO WS-REJECT-REASON.
036950*    CAPACITY IS ONLY CHECKED HERE, NOT DEDUCTED -- THE TRUCK
036960*    COUNT IS REDUCED LATER AT BOOKING TIME, IN BOK1000.
037000     IF NOT TRANSACTION-REJECTED
037050         MOVE LM-TRUCK-TYPE TO WS-LOAD-TRUCK-TYPE-FOLDED
037060         MOVE "N" TO CAPACITY-FOUND-SWITCH
037200         PERFORM 900-MATCH-TRUCK-TYPE
037300             VARYING WS-TRUCK-IX FROM 1 BY 1
037400             UNTIL WS-TRUCK-IX > TM-TRUCK-TABLE-COUNT
037500                 OR CAPACITY-FOUND
037600         IF NOT CAPACITY-FOUND
037700             MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
037800             MOVE "INSUFFICIENT TRUCK CAPACITY" TO WS-REJECT-REASON.
037850*    FIRST BID AGAINST A FRESHLY POSTED LOAD FLIPS IT TO
037860*    OPEN_FOR_BIDS -- SUBSEQUENT BIDS LEAVE THE STATUS ALONE.
037900     IF NOT TRANSACTION-REJECTED
038000         IF LM-POSTED
038100             MOVE "OPEN_FOR_BIDS       " TO LM-STATUS
038200             REWRITE LOAD-MASTER-RECORD
038300                 INVALID KEY
038400                     DISPLAY "REWRITE ERROR ON LOADMAST FOR LOAD-ID "
038500                         LM-LOAD-ID.
038550*    WRITES THE NEW BID MASTER RECORD AT THE NEXT FREE RRN AND
038560*    ADDS IT TO THE IN-MEMORY BID INDEX SO A SUBSEQUENT
038570*    TRANSACTION IN THE SAME RUN CAN FIND IT.
038600     IF NOT TRANSACTION-REJECTED
038700         ADD 1 TO WS-NEXT-BID-RRN
038800         MOVE WS-NEXT-BID-RRN     TO WS-BIDMAST-RRN
038900         MOVE BT-BID-ID           TO BM-BID-ID
039000         MOVE BT-LOAD-ID          TO BM-LOAD-ID
039100         MOVE BT-TRANSPORTER-ID   TO BM-TRANSPORTER-ID
039200         MOVE BT-PROPOSED-RATE    TO BM-PROPOSED-RATE
039300         MOVE BT-TRUCKS-OFFERED   TO BM-TRUCKS-OFFERED
039400         MOVE "PENDING   "        TO BM-STATUS
039500         MOVE BT-SUBMITTED-AT     TO BM-SUBMITTED-AT
039600         WRITE BID-MASTER-RECORD
039700             INVALID KEY
039800                 MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
039900                 MOVE "WRITE FAILED ON BIDMAST" TO WS-REJECT-REASON
040000         END-WRITE
040100         IF NOT TRANSACTION-REJECTED
040200             ADD 1 TO WS-BID-COUNT
040300             SET BI-IX TO WS-BID-COUNT
040400             MOVE BT-BID-ID       TO BI-KEY (BI-IX)
040500             MOVE WS-BIDMAST-RRN  TO BI-RRN (BI-IX).
040600*
040650*    420-APPLY-REJECT-TRANSACTION -- BID MUST EXIST AND STILL BE
040660*    PENDING.  REJECTING RESTAMPS BT-SUBMITTED-AT OVER THE
040670*    ORIGINAL, PER THE 09/29/94 CHANGE-LOG ENTRY -- THE FIELD
040680*    DOUBLES AS "LAST STATUS CHANGE TIME", NOT JUST "SUBMIT TIME".
040700 420-APPLY-REJECT-TRANSACTION.
040800*
040900     PERFORM 200-LOOKUP-BID-KEY.
041000     IF NOT BID-FOUND
041100         MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
041200         MOVE "BID-ID NOT ON FILE" TO WS-REJECT-REASON
041300     ELSE
041400         READ BIDMAST
041500             INVALID KEY
041600                 MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
041700                 MOVE "BID-ID NOT ON FILE" TO WS-REJECT-REASON.
041800     IF NOT TRANSACTION-REJECTED
041900         IF NOT BM-PENDING
042000             MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
042100             MOVE "BID IS NOT PENDING" TO WS-REJECT-REASON
042200         ELSE
042300             MOVE "REJECTED  "     TO BM-STATUS
042400             MOVE BT-SUBMITTED-AT  TO BM-SUBMITTED-AT
042500             REWRITE BID-MASTER-RECORD
042600                 INVALID KEY
042700                     MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
042800                     MOVE "REWRITE FAILED ON BIDMAST"
042900                         TO WS-REJECT-REASON.
043000*
043050*    800-FILTER-BID-LISTING -- ADDED 02/14/97.  PRINTS A
043060*    WINDOWED LOAD/TRANSPORTER/STATUS LISTING, SKIPPING
043070*    BT-SKIP-COUNT MATCHING ROWS AND PRINTING UP TO BT-MAX-ROWS
043080*    OF THE REST -- A SIMPLE OFFSET/LIMIT PAGING SCHEME.
043100 800-FILTER-BID-LISTING.
043200*
043300     MOVE ZERO TO WS-ROWS-SKIPPED WS-ROWS-WRITTEN.
043400     WRITE BID-PRINT-LINE FROM BID-LISTING-HEADING-LINE
043500         AFTER ADVANCING TOP-OF-FORM.
043600     PERFORM 810-FILTER-AND-PRINT-ONE-BID
043700         VARYING WS-BIDMAST-RRN FROM 1 BY 1
043800         UNTIL WS-BIDMAST-RRN > WS-BID-COUNT
043900             OR WS-ROWS-WRITTEN >= BT-MAX-ROWS.
044000*
044050*    810-FILTER-AND-PRINT-ONE-BID -- ONE RRN PER CALL, PERFORMED
044060*    VARYING OVER ALL OF BIDMAST FROM 800- ABOVE, STOPPING EARLY
044070*    IF MAX-ROWS HAS ALREADY BEEN WRITTEN.
044100 810-FILTER-AND-PRINT-ONE-BID.
044200*
044300     READ BIDMAST
044400         INVALID KEY
044500             CONTINUE.
044600     IF BIDMAST-SUCCESSFUL
044700         IF (BT-FILTER-LOAD-ID = SPACE
044800                 OR BT-FILTER-LOAD-ID = BM-LOAD-ID)
044900             AND (BT-FILTER-TRANSPORTER-ID = SPACE
045000                 OR BT-FILTER-TRANSPORTER-ID = BM-TRANSPORTER-ID)
045100             AND (BT-FILTER-STATUS = SPACE
045200                 OR BT-FILTER-STATUS = BM-STATUS)
045300             IF WS-ROWS-SKIPPED < BT-SKIP-COUNT
045400                 ADD 1 TO WS-ROWS-SKIPPED
045500             ELSE
045600                 MOVE BM-BID-ID         TO BL-BID-ID
045700                 MOVE BM-LOAD-ID        TO BL-LOAD-ID
045800                 MOVE BM-TRANSPORTER-ID TO BL-TRANSPORTER-ID
045900                 MOVE BM-STATUS         TO BL-STATUS
046000                 WRITE BID-PRINT-LINE FROM BID-LISTING-DETAIL-LINE
046100                     AFTER ADVANCING 1 LINE
046200                 ADD 1 TO WS-ROWS-WRITTEN.
046300*
046400 900-MATCH-TRUCK-TYPE.
046500*
046600*    CASE-INSENSITIVE COMPARE OF THE LOAD'S REQUIRED TRUCK TYPE
046700*    AGAINST ONE SLOT OF THE TRANSPORTER'S TRUCK TABLE.  FOLDS
046800*    BOTH SIDES TO UPPER CASE WITH INSPECT ... CONVERTING --
046900*    NO INTRINSIC FUNCTION IS USED, PER SHOP STANDARD.
047000     MOVE TM-TRUCK-TYPE (WS-TRUCK-IX) TO WS-MASTER-TRUCK-TYPE-FOLDED.
047100     INSPECT WS-MASTER-TRUCK-TYPE-FOLDED
047200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
047300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
047400     INSPECT WS-LOAD-TRUCK-TYPE-FOLDED
047600         CONVERTING "abcdefghijklmnopqrstuvwxyz"
047700                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
047800     IF WS-MASTER-TRUCK-TYPE-FOLDED = WS-LOAD-TRUCK-TYPE-FOLDED
047900         AND TM-TRUCK-COUNT (WS-TRUCK-IX) >= BT-TRUCKS-OFFERED
048000         MOVE "Y" TO CAPACITY-FOUND-SWITCH.
048100*
048150*    900-WRITE-RESULT-RECORD -- WRITES ONE BIDRSLT ROW FOR EVERY
048160*    SUBMIT/REJECT TRANSACTION, ACCEPTED OR REJECTED.  NOT
048170*    CALLED FOR FILTER REQUESTS, WHICH HAVE NO MASTER MUTATION
048180*    TO RECONCILE.  FAILURES LOG TO DISPLAY ONLY, NOT BIDRSLT --
048190*    IF THE RESULT FILE ITSELF CANNOT BE WRITTEN THERE IS NO
048195*    RECONCILIATION TARGET LEFT TO RECORD THE FAILURE ON.
048200 900-WRITE-RESULT-RECORD.
048300*
048400     MOVE BT-BID-ID           TO BR-BID-ID.
048500     MOVE BT-TRANSACTION-CODE TO BR-TRANSACTION-CODE.
048600     IF TRANSACTION-REJECTED
048700         MOVE "REJ " TO BR-RESULT-CODE
048800         MOVE WS-REJECT-REASON TO BR-REASON
048900     ELSE
049000         MOVE "OK  " TO BR-RESULT-CODE
049100         MOVE SPACE TO BR-REASON.
049200     WRITE BID-RESULT-RECORD.
049300     IF NOT BIDRSLT-SUCCESSFUL
049400         DISPLAY "WRITE ERROR ON BIDRSLT FOR BID-ID "
049500             BT-BID-ID
049600         DISPLAY "FILE STATUS CODE IS " BIDRSLT-FILE-STATUS.
