000100******************************************************************
000200*    BKMAST  --  BOOKING MASTER RECORD LAYOUT                    *
000300*    COPYBOOK -- COPIED BY BOK1000.  ONE ROW PER CONFIRMED       *
000400*    BOOKING, KEYED BY BK-ID.                                    *
000500******************************************************************
000600*    05/06/94  DKJ  ORIGINAL LAYOUT FOR BOOKING FILE CONVERSION. *
000700*    10/02/95  RSB  ADDED BK-TRUCK-TYPE COPY-DOWN FROM LOAD.     *
000800******************************************************************
000900 01  BOOKING-MASTER-RECORD.
001000     05  BK-BOOKING-ID               PIC X(36).
001100     05  BK-LOAD-ID                   PIC X(36).
001200     05  BK-BID-ID                    PIC X(36).
001300     05  BK-TRANSPORTER-ID            PIC X(36).
001400     05  BK-ALLOCATED-TRUCKS          PIC 9(3).
001500     05  BK-FINAL-RATE                PIC 9(7)V99.
001600     05  BK-STATUS                    PIC X(10).
001700         88  BK-CONFIRMED             VALUE "CONFIRMED ".
001800         88  BK-CANCELLED             VALUE "CANCELLED ".
001900     05  BK-BOOKED-AT                 PIC X(19).
002000     05  BK-TRUCK-TYPE                PIC X(50).
002100     05  BK-VERSION                   PIC 9(9).
002200     05  FILLER                       PIC X(10).
