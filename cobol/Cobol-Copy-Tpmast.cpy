000100******************************************************************
000200*    TPMAST  --  TRANSPORTER MASTER RECORD LAYOUT                *
000300*    SHARED COPYBOOK -- COPIED BY TRN1000, LOD1000, BID1000,     *
000400*    AND BOK1000.  ONE ROW PER TRANSPORTER, KEYED BY TM-ID.      *
000500******************************************************************
000600*    11/14/91  RSB  ORIGINAL LAYOUT FOR TRANSPORTER FILE CONV.   *
000700*    03/09/93  RSB  ADDED TM-VERSION FOR OPTIMISTIC LOCKING.     *
000800*    07/22/94  DKJ  WIDENED TM-TRUCK-TYPE TABLE TO 10 OCCURS.    *
000900*    01/18/99  MFH  Y2K -- NO DATE FIELDS ON THIS RECORD, N/C.   *
001000******************************************************************
001100 01  TRANSPORTER-MASTER-RECORD.
001200     05  TM-TRANSPORTER-ID           PIC X(36).
001300     05  TM-COMPANY-NAME              PIC X(100).
001400     05  TM-RATING                    PIC 9V99.
001500     05  TM-TRUCK-TABLE-COUNT         PIC 9(2).
001600     05  TM-TRUCK-TABLE OCCURS 10 TIMES
001700                 INDEXED BY TM-TRUCK-IX.
001800         10  TM-TRUCK-TYPE            PIC X(50).
001900         10  TM-TRUCK-COUNT           PIC 9(5).
002000     05  TM-VERSION                   PIC 9(9).
002100     05  FILLER                       PIC X(20).
002200*
002300*    REDEFINES THE TRUCK TABLE AS A SINGLE CONTIGUOUS PICTURE SO
002400*    THE TABLE CAN BE MOVED AS A UNIT WHEN A FULL-REPLACE UPDATE
002500*    TRANSACTION OVERWRITES IT WHOLESALE.  SEE TRN1000 420-.
002600     05  TM-TRUCK-TABLE-AREA REDEFINES TM-TRUCK-TABLE
002700                 PIC X(55) OCCURS 10 TIMES.
