000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    TRN1000.
000400 AUTHOR.        R S BLAME.
000500 INSTALLATION.  TRANSPORT MGMT SYSTEMS DIV - BATCH.
000600 DATE-WRITTEN.  11/14/1991.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL. AUTHORIZED USE ONLY.
000900*
001000******************************************************************
001100*    TRN1000  --  TRANSPORTER MASTER MAINTENANCE                 *
001200*                                                                *
001300*    READS TRANSPORTER TRANSACTIONS (CREATE/UPDATE) FROM TRNTRAN *
001400*    AND APPLIES THEM AGAINST THE TRANSPORTER MASTER, TRNMAST.   *
001500*    A CREATE ASSIGNS A NEW RELATIVE SLOT AND TRANSPORTER-ID.    *
001600*    AN UPDATE IS A FULL REPLACE OF THE TRUCK-TYPE/COUNT TABLE   *
001700*    (NEVER A MERGE) AND BUMPS THE VERSION COUNTER.  RESULTS AND *
001800*    REJECTED TRANSACTIONS ARE WRITTEN TO TRNRSLT FOR THE        *
001900*    OVERNIGHT RECONCILIATION REPORT.                            *
002000*                                                                *
002100*    THIS IS THE FIRST PROGRAM IN THE NIGHTLY TMS BATCH STRING.  *
002200*    LOD1000, BID1000 AND BOK1000 ALL OPEN TRNMAST FOR READ-ONLY *
002300*    LOOKUP, SO TRN1000 MUST COMPLETE AND CLOSE BEFORE THE       *
002400*    OTHER THREE STEPS ARE SCHEDULED.                            *
002500******************************************************************
002600*    CHANGE LOG                                                  *
002700*    ----------                                                  *
002800*    11/14/91  RSB  0001  ORIGINAL PROGRAM.                       1
002900*    03/09/92  RSB  0014  ADDED REJECT PATH FOR DUP COMPANY NAME. 2
003000*    08/02/92  RSB  0022  CORRECTED RELATIVE KEY BUILD ON CREATE. 3
003100*    01/19/93  DKJ  0035  ADDED TRNRSLT OUTPUT, WAS DISPLAY ONLY. 4
003200*    07/22/94  DKJ  0061  WIDENED TRUCK TABLE TO 10 OCCURS.       5
003300*    11/02/95  RSB  0079  FULL-REPLACE SEMANTICS ON UPDATE, NOT   6
003400*                         A MERGE -- PER TMS BUS. RULE REVIEW.    7
003500*    09/30/97  MFH  0093  VERSION COUNTER ADDED, OPTIMISTIC LOCK. 8
003600*    01/18/99  MFH  0101  Y2K REVIEW -- NO 2-DIGIT YEARS ON THIS  9
003700*                         PROGRAM, RECORD HAS NO DATE FIELDS.    10
003800*    06/14/01  DKJ  0118  INDEX TABLE SIZE RAISED TO 500 SLOTS.  11
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100*
004200 CONFIGURATION SECTION.
004300*
004400 SOURCE-COMPUTER.  IBM-370.
004500 OBJECT-COMPUTER.  IBM-370.
004600*
004700*    C01 DRIVES THE PRINTER CARRIAGE-CONTROL CHANNEL SKIP USED BY
004800*    THE OTHER TMS PROGRAMS' REPORTS -- NOT NEEDED BY THIS
004900*    PROGRAM'S OUTPUT, BUT CARRIED FOR CONSISTENCY WITH THE
005000*    SHOP'S STANDARD SPECIAL-NAMES PARAGRAPH.  UPSI-0 IS THE
005100*    OPERATOR-SET RERUN SWITCH READ BY THE JCL WRAPPER.
005200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005300                   UPSI-0 IS TRN-RERUN-SWITCH.
005400*
005500 INPUT-OUTPUT SECTION.
005600*
005700 FILE-CONTROL.
005800*    TRANSACTION FILE -- ONE CARD-IMAGE RECORD PER MAINTENANCE
005900*    REQUEST, PRODUCED BY THE UPSTREAM EXTRACT JOB.
006000     SELECT TRNTRAN  ASSIGN TO "TRNTRAN"
006100                     ORGANIZATION IS LINE SEQUENTIAL.
006200*    TRANSPORTER MASTER -- RELATIVE ORGANIZATION, KEYED BY
006300*    RELATIVE RECORD NUMBER SINCE THE SHOP HAS NO ISAM ON THIS
006400*    BUILD.  TRANSPORTER-ID IS RESOLVED TO AN RRN THROUGH THE
006500*    IN-MEMORY INDEX TABLE BELOW, NOT THROUGH THE FILE SYSTEM.
006600     SELECT TRNMAST  ASSIGN TO "TRNMAST"
006700                     ORGANIZATION IS RELATIVE
006800                     ACCESS IS RANDOM
006900                     RELATIVE KEY IS WS-TRNMAST-RRN
007000                     FILE STATUS IS TRNMAST-FILE-STATUS.
007100*    RESULT FILE -- ONE ROW PER INPUT TRANSACTION, ACCEPTED OR
007200*    REJECTED, FOR THE OVERNIGHT RECONCILIATION REPORT.
007300     SELECT TRNRSLT  ASSIGN TO "TRNRSLT"
007400                     ORGANIZATION IS LINE SEQUENTIAL
007500                     FILE STATUS IS TRNRSLT-FILE-STATUS.
007600*
007700 DATA DIVISION.
007800*
007900 FILE SECTION.
008000*
008100 FD  TRNTRAN
008200     RECORDING MODE IS F.
008300*
008400 01  TRANSPORTER-TRANSACTION-RECORD.
008500*    "1" = CREATE A NEW TRANSPORTER, "2" = FULL-REPLACE UPDATE
008600*    OF AN EXISTING ONE.  ANY OTHER VALUE IS REJECTED BY 300-.
008700     05  TT-TRANSACTION-CODE        PIC X.
008800         88  TT-CREATE-TRANSPORTER       VALUE "1".
008900         88  TT-UPDATE-TRANSPORTER       VALUE "2".
009000*    CALLER-SUPPLIED UUID.  NEVER GENERATED BY THIS PROGRAM.
009100     05  TT-TRANSPORTER-ID           PIC X(36).
009200     05  TT-COMPANY-NAME             PIC X(100).
009300*    SHOP RATING, 0.00 THRU 5.00, ONE DECIMAL OF PRECISION IN
009400*    PRACTICE BUT CARRIED AS TWO PER THE MASTER LAYOUT.
009500     05  TT-RATING                   PIC 9V99.
009600     05  TT-TRUCK-TABLE-COUNT        PIC 9(2).
009700*    FULL-REPLACE TRUCK-TYPE/COUNT TABLE.  ON AN UPDATE, EVERY
009800*    SLOT PRESENT HERE OVERWRITES THE MASTER'S TABLE WHOLESALE --
009900*    SEE 420- AND 430- BELOW.
010000     05  TT-TRUCK-TABLE OCCURS 10 TIMES.
010100         10  TT-TRUCK-TYPE           PIC X(50).
010200         10  TT-TRUCK-COUNT          PIC 9(5).
010300     05  FILLER                      PIC X(20).
010400*
010500 FD  TRNMAST
010600     RECORD CONTAINS 720 CHARACTERS.
010700*
010800 COPY "Cobol-Copy-Tpmast.cpy".
010900*
011000 FD  TRNRSLT
011100     RECORDING MODE IS F.
011200*
011300 01  TRANSPORTER-RESULT-RECORD.
011400     05  TR-TRANSPORTER-ID           PIC X(36).
011500     05  TR-TRANSACTION-CODE         PIC X.
011600*    "OK  " ACCEPTED, "REJ " REJECTED -- SEE TR-REASON FOR WHY.
011700     05  TR-RESULT-CODE              PIC X(4).
011800         88  TR-ACCEPTED                 VALUE "OK  ".
011900         88  TR-REJECTED                 VALUE "REJ ".
012000     05  TR-REASON                   PIC X(40).
012100     05  FILLER                      PIC X(19).
012200*
012300 WORKING-STORAGE SECTION.
012400*
012500 01  SWITCHES.
012600*    END-OF-FILE FLAG FOR THE TRANSACTION FILE -- DRIVES THE
012700*    MAIN PROCESSING LOOP IN 000- BELOW.
012800     05  TRNTRAN-EOF-SWITCH          PIC X      VALUE "N".
012900         88  TRNTRAN-EOF                        VALUE "Y".
013000*    SET BY 200-LOOKUP-TRANSPORTER-KEY, TESTED BY EVERY CALLER
013100*    OF THAT PARAGRAPH.
013200     05  TRANSPORTER-FOUND-SWITCH    PIC X      VALUE "N".
013300         88  TRANSPORTER-FOUND                  VALUE "Y".
013400*    SET THE MOMENT ANY VALIDATION STEP FAILS -- ONCE SET, NO
013500*    FURTHER PARAGRAPH IN THE APPLY CHAIN MUTATES THE MASTER.
013600     05  TRANSACTION-REJECTED-SWITCH PIC X      VALUE "N".
013700         88  TRANSACTION-REJECTED               VALUE "Y".
013800*
013900 01  FILE-STATUS-FIELDS.
014000*    "00" NORMAL, "23" RECORD NOT FOUND (USED TO DETECT THE
014100*    RELATIVE FILE'S LOGICAL END DURING THE 110- LOAD PASS).
014200     05  TRNMAST-FILE-STATUS         PIC XX.
014300         88  TRNMAST-SUCCESSFUL              VALUE "00".
014400         88  TRNMAST-RECORD-NOT-FOUND        VALUE "23".
014500     05  TRNRSLT-FILE-STATUS         PIC XX.
014600         88  TRNRSLT-SUCCESSFUL              VALUE "00".
014700*
014800 01  WS-CONTROL-FIELDS.
014900*    RELATIVE RECORD NUMBER CURRENTLY ADDRESSED ON TRNMAST.
015000     05  WS-TRNMAST-RRN              PIC 9(7)  COMP.
015100*    SUBSCRIPTS INTO THE TRUCK-TYPE TABLE DURING FULL-REPLACE
015200*    COPY AND CLEAR -- SEE 430-/440- BELOW.
015300     05  WS-TRUCK-IX                 PIC 9(3)  COMP.
015400     05  WS-TABLE-IX                 PIC 9(3)  COMP.
015500*    HOLDS THE REJECT REASON TEXT UNTIL 900- WRITES THE RESULT
015600*    RECORD.  CLEARED IMPLICITLY BY EACH MOVE, NEVER EXPLICITLY.
015700     05  WS-REJECT-REASON            PIC X(40) VALUE SPACE.
015800*
015900 01  WS-REASON-TEXT-AREA.
016000     05  WS-REASON-TEXT              PIC X(40) VALUE SPACE.
016100*
016200*    REDEFINES THE REASON TEXT AS TWO 20-BYTE HALVES SO A
016300*    TWO-PART MESSAGE ("NOT FOUND" + TRANSPORTER-ID TAIL) CAN
016400*    BE BUILT WITHOUT A REFERENCE-MODIFY ON A LITERAL.  NOT
016500*    CURRENTLY EXERCISED BY ANY REJECT PATH BUT KEPT FOR THE
016600*    NEXT REASON-TEXT THAT NEEDS A KEY VALUE SPLICED IN.
016700 01  WS-REASON-HALVES REDEFINES WS-REASON-TEXT-AREA.
016800     05  WS-REASON-FIRST-HALF        PIC X(20).
016900     05  WS-REASON-SECOND-HALF       PIC X(20).
017000*
017100*    RUNNING COUNT OF TRANSPORTER-MASTER ROWS SEEN SO FAR --
017200*    DOUBLES AS THE HIGH-WATER SUBSCRIPT INTO THE INDEX TABLE.
017300 77  WS-TRANSPORTER-COUNT            PIC 9(7)  COMP VALUE ZERO.
017400*    NEXT UNUSED RELATIVE RECORD NUMBER ON TRNMAST -- ADVANCED
017500*    BY ONE FOR EACH ROW CREATED THIS RUN.
017600 77  WS-NEXT-RRN                     PIC 9(7)  COMP VALUE ZERO.
017700*
017800*    IN-MEMORY INDEX TABLE -- MAPS TRANSPORTER-ID TO RELATIVE
017900*    RECORD NUMBER.  LOADED AT OPEN TIME PER TMS FILE STANDARDS
018000*    (NO ISAM ON THIS BUILD, SEE REL4000 ANCESTOR PROGRAM).
018100 01  TRANSPORTER-INDEX-TABLE.
018200*    LOADED IN FILE-SCAN (RRN) ORDER, NOT KEY ORDER -- THE TABLE
018300*    IS WALKED WITH PLAIN SEARCH, NOT SEARCH ALL, BECAUSE UUID
018400*    KEYS BEAR NO RELATION TO RRN SEQUENCE.  SEE 200- BELOW.
018500     05  TI-ENTRY OCCURS 500 TIMES
018600                 INDEXED BY TI-IX.
018700*        KEY HALF OF THE ENTRY -- THE TRANSPORTER-ID BEING
018800*        SEARCHED FOR IN 200-LOOKUP-TRANSPORTER-KEY.
018900         10  TI-KEY                  PIC X(36).
019000*        RRN HALF -- THE ACTUAL TRNMAST SLOT THIS KEY MAPS TO.
019100         10  TI-RRN                   PIC 9(7)  COMP.
019200*
019300*    REDEFINES THE INDEX TABLE AS A FLAT CHARACTER AREA SO THE
019400*    WHOLE TABLE CAN BE CLEARED IN ONE MOVE AT PROGRAM START.
019500 01  TI-TABLE-AREA REDEFINES TRANSPORTER-INDEX-TABLE
019600             PIC X(43) OCCURS 500 TIMES.
019700*
019800 PROCEDURE DIVISION.
019900*
020000******************************************************************
020100*    000-MAINTAIN-TRANSPORTER-FILE -- MAIN CONTROL PARAGRAPH.    *
020200*    OPENS EVERYTHING, DRIVES THE TRANSACTION LOOP, CLOSES       *
020300*    EVERYTHING.  NOTHING ELSE IN THE PROGRAM IS PERFORMED FROM  *
020400*    OUTSIDE THIS CHAIN.                                         *
020500******************************************************************
020600 000-MAINTAIN-TRANSPORTER-FILE.
020700*
020800     PERFORM 100-OPEN-AND-LOAD-MASTERS.
020900     PERFORM 300-MAINTAIN-TRANSPORTER-RECORD THRU 300-EXIT
021000         UNTIL TRNTRAN-EOF.
021100     CLOSE TRNTRAN TRNMAST TRNRSLT.
021200     STOP RUN.
021300*
021400*    100-OPEN-AND-LOAD-MASTERS -- OPENS ALL THREE FILES AND
021500*    BUILDS THE IN-MEMORY TRANSPORTER-ID INDEX BY SCANNING
021600*    TRNMAST FROM RRN 1 TO END OF FILE.  ALSO ESTABLISHES
021700*    WS-NEXT-RRN, THE SLOT THE FIRST CREATE OF THIS RUN WILL USE.
021800 100-OPEN-AND-LOAD-MASTERS.
021900*
022000     OPEN INPUT  TRNTRAN.
022100     OPEN I-O    TRNMAST.
022200     OPEN OUTPUT TRNRSLT.
022300*    CLEAR THE WHOLE INDEX TABLE BEFORE LOADING IT -- A STALE
022400*    RUN UNIT COULD OTHERWISE LEAVE GARBAGE IN UNUSED SLOTS.
022500     MOVE SPACE TO TI-TABLE-AREA (1).
022600     PERFORM 110-LOAD-TRANSPORTER-INDEX
022700         VARYING WS-TRNMAST-RRN FROM 1 BY 1
022800         UNTIL TRNMAST-RECORD-NOT-FOUND.
022900     MOVE WS-TRNMAST-RRN TO WS-NEXT-RRN.
023000*
023100*    110-LOAD-TRANSPORTER-INDEX -- ONE PASS PER RRN UNTIL FILE
023200*    STATUS "23" (NOT FOUND) SIGNALS END OF THE RELATIVE FILE.
023300 110-LOAD-TRANSPORTER-INDEX.
023400*
023500     READ TRNMAST
023600         INVALID KEY
023700             CONTINUE.
023800     IF TRNMAST-SUCCESSFUL
023900         ADD 1 TO WS-TRANSPORTER-COUNT
024000         SET TI-IX TO WS-TRANSPORTER-COUNT
024100         MOVE TM-TRANSPORTER-ID TO TI-KEY (TI-IX)
024200         MOVE WS-TRNMAST-RRN    TO TI-RRN (TI-IX).
024300*
024400*    200-LOOKUP-TRANSPORTER-KEY -- RESOLVES TT-TRANSPORTER-ID TO
024500*    WS-TRNMAST-RRN BY A SEQUENTIAL SCAN OF THE INDEX TABLE IN
024600*    ITS LOAD ORDER.  PLAIN SEARCH, NOT SEARCH ALL -- THE TABLE
024700*    IS NOT KEY-ORDERED, SO BINARY SEARCH WOULD MISS ENTRIES.
024800 200-LOOKUP-TRANSPORTER-KEY.
024900*
025000     MOVE "N" TO TRANSPORTER-FOUND-SWITCH.
025100     SET TI-IX TO 1.
025200     SEARCH TI-ENTRY
025300         AT END
025400             MOVE "N" TO TRANSPORTER-FOUND-SWITCH
025500         WHEN TI-KEY (TI-IX) = TT-TRANSPORTER-ID
025600             MOVE "Y" TO TRANSPORTER-FOUND-SWITCH
025700             MOVE TI-RRN (TI-IX) TO WS-TRNMAST-RRN.
025800*
025900*    300-MAINTAIN-TRANSPORTER-RECORD -- ONE ITERATION OF THE
026000*    MAIN LOOP.  READS ONE TRANSACTION, DISPATCHES ON ITS CODE,
026100*    WRITES ONE RESULT RECORD.  THRU-RANGED FROM 000- SO THE
026200*    EOF TEST BELOW CAN GO TO 300-EXIT WITHOUT FALLING INTO THE
026300*    DISPATCH AND RESULT-WRITE LOGIC -- SAME IDIOM THE SHOP USES
026400*    IN ITS OLDER TRANSACTION-DRIVEN MAINTENANCE PROGRAMS.
026500 300-MAINTAIN-TRANSPORTER-RECORD.
026600*
026700     PERFORM 310-READ-TRANSPORTER-TRANSACTION.
026800     IF TRNTRAN-EOF
026900         GO TO 300-EXIT.
027000     MOVE "N" TO TRANSACTION-REJECTED-SWITCH.
027100     EVALUATE TRUE
027200         WHEN TT-CREATE-TRANSPORTER
027300             PERFORM 410-APPLY-CREATE-TRANSACTION
027400         WHEN TT-UPDATE-TRANSPORTER
027500             PERFORM 420-APPLY-UPDATE-TRANSACTION
027600         WHEN OTHER
027700             MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
027800             MOVE "UNKNOWN TRANSACTION CODE" TO WS-REJECT-REASON
027900     END-EVALUATE.
028000     PERFORM 900-WRITE-RESULT-RECORD.
028100 300-EXIT.
028200     EXIT.
028300*
028400*    310-READ-TRANSPORTER-TRANSACTION -- ONE GET AGAINST TRNTRAN.
028500 310-READ-TRANSPORTER-TRANSACTION.
028600*
028700     READ TRNTRAN
028800         AT END
028900             MOVE "Y" TO TRNTRAN-EOF-SWITCH.
029000*
029100*    410-APPLY-CREATE-TRANSACTION -- ASSIGNS THE NEXT FREE RRN,
029200*    BUILDS A NEW MASTER ROW FROM THE TRANSACTION, AND ADDS THE
029300*    NEW KEY TO THE IN-MEMORY INDEX SO A LATER TRANSACTION IN
029400*    THIS SAME RUN CAN UPDATE THE ROW IT JUST CREATED.
029500 410-APPLY-CREATE-TRANSACTION.
029600*
029700     ADD 1 TO WS-NEXT-RRN.
029800     MOVE WS-NEXT-RRN       TO WS-TRNMAST-RRN.
029900     MOVE TT-TRANSPORTER-ID TO TM-TRANSPORTER-ID.
030000     MOVE TT-COMPANY-NAME   TO TM-COMPANY-NAME.
030100     MOVE TT-RATING         TO TM-RATING.
030200     MOVE TT-TRUCK-TABLE-COUNT TO TM-TRUCK-TABLE-COUNT.
030300     PERFORM 430-COPY-TRUCK-TABLE.
030400*    VERSION COUNTER STARTS AT ZERO -- FIRST REWRITE BUMPS IT TO
030500*    ONE, SEE 420- BELOW AND THE 09/30/97 CHANGE-LOG ENTRY.
030600     MOVE ZERO              TO TM-VERSION.
030700     WRITE TRANSPORTER-MASTER-RECORD
030800         INVALID KEY
030900             MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
031000             MOVE "WRITE FAILED ON TRNMAST" TO WS-REJECT-REASON.
031100     IF NOT TRANSACTION-REJECTED
031200         ADD 1 TO WS-TRANSPORTER-COUNT
031300         SET TI-IX TO WS-TRANSPORTER-COUNT
031400         MOVE TT-TRANSPORTER-ID TO TI-KEY (TI-IX)
031500         MOVE WS-TRNMAST-RRN    TO TI-RRN (TI-IX).
031600*
031700*    420-APPLY-UPDATE-TRANSACTION -- LOCATES THE EXISTING ROW
031800*    BY KEY, THEN FULL-REPLACES ITS TRUCK TABLE AND BUMPS THE
031900*    VERSION COUNTER.  NO FIELD OTHER THAN THE TRUCK TABLE AND
032000*    VERSION IS TOUCHED -- COMPANY NAME AND RATING ARE NOT
032100*    MAINTAINABLE BY THIS TRANSACTION CODE.
032200 420-APPLY-UPDATE-TRANSACTION.
032300*
032400     PERFORM 200-LOOKUP-TRANSPORTER-KEY.
032500     IF NOT TRANSPORTER-FOUND
032600         MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
032700         MOVE "TRANSPORTER-ID NOT ON FILE" TO WS-REJECT-REASON
032800     ELSE
032900         READ TRNMAST
033000             INVALID KEY
033100                 MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
033200                 MOVE "TRANSPORTER-ID NOT ON FILE" TO WS-REJECT-REASON.
033300     IF NOT TRANSACTION-REJECTED
033400*        FULL REPLACE OF THE TRUCK TABLE -- NOT A MERGE.  ANY
033500*        SLOT NOT PRESENT ON THE INCOMING TRANSACTION IS
033600*        DROPPED, PER TMS BUSINESS RULE REVIEW OF 11/02/95.
033700         MOVE TT-TRUCK-TABLE-COUNT TO TM-TRUCK-TABLE-COUNT
033800         PERFORM 430-COPY-TRUCK-TABLE
033900         ADD 1 TO TM-VERSION
034000         REWRITE TRANSPORTER-MASTER-RECORD
034100             INVALID KEY
034200                 MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
034300                 MOVE "REWRITE FAILED ON TRNMAST" TO WS-REJECT-REASON.
034400*
034500*    430-COPY-TRUCK-TABLE -- CLEARS ALL 10 SLOTS OF THE MASTER'S
034600*    TRUCK TABLE THEN COPIES IN ONLY THE SLOTS THE TRANSACTION
034700*    ACTUALLY SUPPLIED.  SHARED BY CREATE AND UPDATE.
034800 430-COPY-TRUCK-TABLE.
034900*
035000     MOVE SPACE TO TM-TRUCK-TABLE-AREA (1) TM-TRUCK-TABLE-AREA (2)
035100                    TM-TRUCK-TABLE-AREA (3) TM-TRUCK-TABLE-AREA (4)
035200                    TM-TRUCK-TABLE-AREA (5) TM-TRUCK-TABLE-AREA (6)
035300                    TM-TRUCK-TABLE-AREA (7) TM-TRUCK-TABLE-AREA (8)
035400                    TM-TRUCK-TABLE-AREA (9) TM-TRUCK-TABLE-AREA (10).
035500     PERFORM 440-COPY-ONE-TRUCK-SLOT
035600         VARYING WS-TRUCK-IX FROM 1 BY 1
035700         UNTIL WS-TRUCK-IX > TT-TRUCK-TABLE-COUNT.
035800*
035900*    440-COPY-ONE-TRUCK-SLOT -- MOVES ONE TRUCK-TYPE/COUNT PAIR
036000*    FROM THE TRANSACTION TABLE TO THE MASTER TABLE.
036100 440-COPY-ONE-TRUCK-SLOT.
036200*
036300     MOVE TT-TRUCK-TYPE (WS-TRUCK-IX)  TO TM-TRUCK-TYPE (WS-TRUCK-IX).
036400     MOVE TT-TRUCK-COUNT (WS-TRUCK-IX) TO TM-TRUCK-COUNT (WS-TRUCK-IX).
036500*
036600*    900-WRITE-RESULT-RECORD -- WRITES ONE TRNRSLT ROW FOR EVERY
036700*    TRANSACTION READ, ACCEPTED OR REJECTED.  THE RECONCILIATION
036800*    REPORT JOB THAT RUNS AFTER THIS PROGRAM READS TRNRSLT, NOT
036900*    TRNMAST, SO REJECTS ARE VISIBLE WITHOUT A MASTER COMPARE.
037000 900-WRITE-RESULT-RECORD.
037100*
037200     MOVE TT-TRANSPORTER-ID    TO TR-TRANSPORTER-ID.
037300     MOVE TT-TRANSACTION-CODE  TO TR-TRANSACTION-CODE.
037400     IF TRANSACTION-REJECTED
037500         MOVE "REJ " TO TR-RESULT-CODE
037600         MOVE WS-REJECT-REASON TO TR-REASON
037700     ELSE
037800         MOVE "OK  " TO TR-RESULT-CODE
037900         MOVE SPACE TO TR-REASON.
038000     WRITE TRANSPORTER-RESULT-RECORD.
038100     IF NOT TRNRSLT-SUCCESSFUL
038200         DISPLAY "WRITE ERROR ON TRNRSLT FOR TRANSPORTER-ID "
038300             TT-TRANSPORTER-ID
038400         DISPLAY "FILE STATUS CODE IS " TRNRSLT-FILE-STATUS.
