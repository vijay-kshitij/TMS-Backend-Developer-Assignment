000100******************************************************************
000200*    LDMAST  --  LOAD MASTER RECORD LAYOUT                       *
000300*    SHARED COPYBOOK -- COPIED BY LOD1000, BID1000, BOK1000.     *
000400*    ONE ROW PER FREIGHT LOAD, KEYED BY LM-ID.                   *
000500******************************************************************
000600*    02/03/92  RSB  ORIGINAL LAYOUT, LOAD-POSTING CONVERSION.    *
000700*    06/17/93  RSB  ADDED LM-REMAINING-TRUCKS RUNNING COUNTER.   *
000800*    11/02/95  DKJ  ADDED LM-VERSION, OPTIMISTIC LOCK COUNTER.   *
000900*    02/09/99  MFH  Y2K -- TIMESTAMP FIELDS ARE CHAR, NO CHANGE. *
001000******************************************************************
001100 01  LOAD-MASTER-RECORD.
001200     05  LM-LOAD-ID                  PIC X(36).
001300     05  LM-SHIPPER-ID                PIC X(50).
001400     05  LM-LOADING-CITY              PIC X(100).
001500     05  LM-UNLOADING-CITY            PIC X(100).
001600     05  LM-LOADING-DATE              PIC X(19).
001700     05  LM-PRODUCT-TYPE              PIC X(100).
001800     05  LM-WEIGHT                    PIC 9(6)V99.
001900     05  LM-WEIGHT-UNIT                PIC X(3).
002000     05  LM-TRUCK-TYPE                 PIC X(50).
002100     05  LM-NO-OF-TRUCKS               PIC 9(3).
002200     05  LM-STATUS                     PIC X(20).
002300         88  LM-POSTED                 VALUE "POSTED              ".
002400         88  LM-OPEN-FOR-BIDS          VALUE "OPEN_FOR_BIDS       ".
002500         88  LM-BOOKED                 VALUE "BOOKED              ".
002600         88  LM-CANCELLED              VALUE "CANCELLED           ".
002700     05  LM-DATE-POSTED                PIC X(19).
002800     05  LM-REMAINING-TRUCKS           PIC 9(3).
002900     05  LM-VERSION                    PIC 9(9).
003000     05  FILLER                        PIC X(15).
003100*
003200*    REDEFINES THE CITY-PAIR AS A SINGLE ROUTE FIELD FOR THE
003300*    FILTER LISTING HEADING -- SEE LOD1000 800-.
003400     05  LM-ROUTE-AREA REDEFINES LM-LOADING-CITY
003500                 PIC X(200).
003600*
003700*    REDEFINES THE DATE-POSTED AS YEAR/MONTH/DAY SUBFIELDS FOR
003800*    THE LISTING REPORT'S DATE COLUMN -- SEE LOD1000 810-.
003900     05  LM-DATE-POSTED-PARTS REDEFINES LM-DATE-POSTED.
004000         10  LM-DP-YEAR                PIC X(4).
004100         10  FILLER                     PIC X(1).
004200         10  LM-DP-MONTH                PIC X(2).
004300         10  FILLER                     PIC X(1).
004400         10  LM-DP-DAY                  PIC X(2).
004500         10  FILLER                     PIC X(9).
