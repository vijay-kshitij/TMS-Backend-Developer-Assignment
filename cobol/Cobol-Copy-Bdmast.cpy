000100******************************************************************
000200*    BDMAST  --  BID MASTER RECORD LAYOUT                        *
000300*    SHARED COPYBOOK -- COPIED BY LOD1000, BID1000, BOK1000.     *
000400*    ONE ROW PER BID, KEYED BY BM-ID.                            *
000500******************************************************************
000600*    04/11/93  RSB  ORIGINAL LAYOUT FOR BID FILE CONVERSION.     *
000700*    09/29/94  DKJ  ADDED BM-SUBMITTED-AT RESTAMP ON REJECTION.  *
001000******************************************************************
001100 01  BID-MASTER-RECORD.
001200     05  BM-BID-ID                   PIC X(36).
001300     05  BM-LOAD-ID                   PIC X(36).
001400     05  BM-TRANSPORTER-ID            PIC X(36).
001500     05  BM-PROPOSED-RATE             PIC 9(7)V99.
001600     05  BM-TRUCKS-OFFERED            PIC 9(3).
001700     05  BM-STATUS                    PIC X(10).
001800         88  BM-PENDING               VALUE "PENDING   ".
001900         88  BM-ACCEPTED              VALUE "ACCEPTED  ".
002000         88  BM-REJECTED              VALUE "REJECTED  ".
002100     05  BM-SUBMITTED-AT              PIC X(19).
002200     05  FILLER                       PIC X(25).
