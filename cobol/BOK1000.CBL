000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    BOK1000.
000400 AUTHOR.        D K JOHNS.
000500 INSTALLATION.  TRANSPORT MGMT SYSTEMS DIV - BATCH.
000600 DATE-WRITTEN.  05/06/1994.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL. AUTHORIZED USE ONLY.
000900*
001000******************************************************************
001100*    BOK1000  --  BOOKING CREATION AND CANCELLATION --           *
001200*                 THE SETTLEMENT PASS.                           *
001300*                                                                *
001400*    READS BOOKING TRANSACTIONS FROM BOOKTRAN.  CREATE LOCATES   *
001500*    THE WINNING BID AND ITS LOAD, DEDUCTS THE ALLOCATED TRUCKS   *
001600*    FROM THE TRANSPORTER'S TRUCK TABLE, ACCEPTS THE WINNING BID, *
001700*    AND THEN SETTLES EVERY OTHER PENDING BID ON THE SAME LOAD    *
001800*    TO REJECTED -- THE CONTROL-BREAK-STYLE SETTLEMENT STEP      *
001900*    CARRIED OVER FROM THE OLD RECEIPT-TRANSACTION APPLY PASS.   *
002000*    CANCEL REVERSES THE DEDUCTION AND REOPENS THE LOAD IF IT     *
002100*    HAD BEEN FULLY BOOKED.                                       *
002200******************************************************************
002300*    CHANGE LOG                                                  *
002400*    ----------                                                  *
002500*    05/06/94  DKJ  0028  ORIGINAL PROGRAM -- CREATE BOOKING ONLY.1
002600*    10/02/95  RSB  0079  ADDED CANCEL BOOKING, TRUCK RESTORE.    2
002700*    11/20/95  RSB  0081  ADDED REJECT-OTHER-PENDING-BIDS PASS.   3
002800*    09/30/97  MFH  0093  VERSION COUNTER BUMPED ON EVERY REWRITE 4
002900*                         OF TRNMAST AND LOADMAST.                5
003000*    01/18/99  MFH  0101  Y2K REVIEW -- TIMESTAMPS ARE CHAR(19),  6
003100*                         NO 2-DIGIT YEAR FIELDS, NO CHANGE.     7
003200*    06/14/01  DKJ  0118  INDEX TABLE SIZES RAISED FOR VOLUME.    8
003210*    04/02/02  RSB  0126  SAVE-TRANSPORTER-ID ADDED -- BK-        9
003220*                         TRANSPORTER-ID WAS BEING SET FROM A    10
003230*                         FIELD CLOBBERED BY THE SETTLEMENT PASS. 11
003240*    11/07/03  MFH  0136  LOAD INDEX DUPLICATE-SLOT PROBE ADDED   12
003250*                         TO 130- FOR RERUN SAFETY.              13
003260*    02/05/05  RSB  0147  BID/LOAD/TRANSPORTER LOOKUPS SWITCHED  14
003270*                         FROM BINARY TO SEQUENTIAL SEARCH --    15
003280*                         TABLES WERE NEVER KEY-ORDERED, SEARCH  16
003290*                         ALL WAS UNSAFE.                        17
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500*
003600 CONFIGURATION SECTION.
003700*
003800 SOURCE-COMPUTER.  IBM-370.
003900 OBJECT-COMPUTER.  IBM-370.
004000*    C01 DRIVES THE PRINTER CHANNEL SKIP USED BY THE OTHER TMS
004050*    REPORT PROGRAMS -- NOT NEEDED HERE, NO REPORT IS PRINTED BY
004060*    THIS PROGRAM, BUT CARRIED FOR CONSISTENCY WITH THE SHOP'S
004070*    STANDARD SPECIAL-NAMES PARAGRAPH.  UPSI-0 IS THE
004080*    OPERATOR-SET RERUN SWITCH READ BY THE JCL WRAPPER.
004090 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004100                   UPSI-0 IS BOK-RERUN-SWITCH.
004200*
004300 INPUT-OUTPUT SECTION.
004400*
004500 FILE-CONTROL.
004550*    TRANSACTION FILE -- ONE CARD-IMAGE RECORD PER CREATE OR
004560*    CANCEL REQUEST.
004600     SELECT BOOKTRAN ASSIGN TO "BOOKTRAN"
004700                     ORGANIZATION IS LINE SEQUENTIAL.
004750*    BOOKING MASTER -- RELATIVE ORGANIZATION, KEYED BY RRN.  NO
004760*    IN-MEMORY INDEX IS BUILT FOR THIS FILE (UNLIKE BID/LOAD/
004770*    TRANSPORTER BELOW) -- BOOKING-ID IS LOOKED UP BY A BOUNDED
004780*    SEQUENTIAL SCAN IN 430-/440-, SINCE BOOKINGS ARE CREATED
004790*    FAR LESS OFTEN THAN BIDS.
004800     SELECT BOOKMAST ASSIGN TO "BOOKMAST"
004900                     ORGANIZATION IS RELATIVE
005000                     ACCESS IS RANDOM
005100                     RELATIVE KEY IS WS-BOOKMAST-RRN
005200                     FILE STATUS IS BOOKMAST-FILE-STATUS.
005250*    BID MASTER -- OPENED READ/WRITE SO CREATE CAN ACCEPT THE
005260*    WINNING BID AND REJECT EVERY OTHER PENDING BID ON THE LOAD.
005300     SELECT BIDMAST  ASSIGN TO "BIDMAST"
005400                     ORGANIZATION IS RELATIVE
005500                     ACCESS IS RANDOM
005600                     RELATIVE KEY IS WS-BIDMAST-RRN
005700                     FILE STATUS IS BIDMAST-FILE-STATUS.
005750*    LOAD MASTER -- OPENED READ/WRITE SO CREATE/CANCEL CAN
005760*    MAINTAIN LM-REMAINING-TRUCKS AND FLIP LM-STATUS.
005800     SELECT LOADMAST ASSIGN TO "LOADMAST"
005900                     ORGANIZATION IS RELATIVE
006000                     ACCESS IS RANDOM
006100                     RELATIVE KEY IS WS-LOADMAST-RRN
006200                     FILE STATUS IS LOADMAST-FILE-STATUS.
006250*    TRANSPORTER MASTER -- OPENED READ/WRITE SO CREATE/CANCEL CAN
006260*    DEDUCT OR RESTORE TRUCKS FROM THE TRUCK-TYPE TABLE.
006300     SELECT TRNMAST  ASSIGN TO "TRNMAST"
006400                     ORGANIZATION IS RELATIVE
006500                     ACCESS IS RANDOM
006600                     RELATIVE KEY IS WS-TRNMAST-RRN
006700                     FILE STATUS IS TRNMAST-FILE-STATUS.
006750*    RESULT FILE -- ONE ROW PER CREATE/CANCEL TRANSACTION.
006800     SELECT BOOKRSLT ASSIGN TO "BOOKRSLT"
006900                     ORGANIZATION IS LINE SEQUENTIAL
007000                     FILE STATUS IS BOOKRSLT-FILE-STATUS.
007100*
007200 DATA DIVISION.
007300*
007400 FILE SECTION.
007500*
007600 FD  BOOKTRAN
007700     RECORDING MODE IS F.
007800*
007900 01  BOOKING-TRANSACTION-RECORD.
007950*    ONE LAYOUT SERVES BOTH TRANSACTION CODES -- KT-BID-ID AND
007960*    KT-ALLOCATED-TRUCKS/KT-FINAL-RATE ARE ONLY MEANINGFUL ON A
007970*    CREATE; A CANCEL CARRIES ONLY KT-BOOKING-ID.
008000     05  KT-TRANSACTION-CODE        PIC X.
008100         88  KT-CREATE-BOOKING           VALUE "1".
008200         88  KT-CANCEL-BOOKING            VALUE "2".
008300     05  KT-BOOKING-ID               PIC X(36).
008350*    CALLER-SUPPLIED UUID FOR THE BID BEING ACCEPTED.
008400     05  KT-BID-ID                   PIC X(36).
008450*    TRUCKS ALLOCATED TO THIS BOOKING -- DEDUCTED FROM THE
008460*    TRANSPORTER'S TRUCK-TYPE TABLE IN 500-DEDUCT-TRUCK-CAPACITY.
008500     05  KT-ALLOCATED-TRUCKS         PIC 9(3).
008550*    AGREED RATE AT BOOKING TIME -- MAY DIFFER FROM THE BID'S
008560*    ORIGINAL BT-RATE IF NEGOTIATED.
008600     05  KT-FINAL-RATE               PIC 9(7)V99.
008650*    CALLER-SUPPLIED "NOW" TIMESTAMP -- PARALLELS BT-SUBMITTED-AT
008660*    IN BID1000 AND LT-DATE-POSTED IN LOD1000.  STORED DIRECTLY
008670*    INTO BK-BOOKED-AT, NEVER DERIVED FROM A MASTER FIELD.
008700     05  KT-BOOKED-AT                PIC X(19).
008800     05  FILLER                      PIC X(33).
008900*
009000 FD  BOOKMAST
009100     RECORD CONTAINS 254 CHARACTERS.
009200*
009300 COPY "Cobol-Copy-Bkmast.cpy".
009400*
009500 FD  BIDMAST
009600     RECORD CONTAINS 174 CHARACTERS.
009700*
009800 COPY "Cobol-Copy-Bdmast.cpy".
009900*
010000 FD  LOADMAST
010100     RECORD CONTAINS 535 CHARACTERS.
010200*
010300 COPY "Cobol-Copy-Ldmast.cpy".
010400*
010500 FD  TRNMAST
010600     RECORD CONTAINS 720 CHARACTERS.
010700*
010800 COPY "Cobol-Copy-Tpmast.cpy".
010900*
011000 FD  BOOKRSLT
011100     RECORDING MODE IS F.
011200*
011300 01  BOOKING-RESULT-RECORD.
011350*    ONE ROW WRITTEN PER TRANSACTION READ, SUCCESS OR FAILURE --
011360*    KR-RESULT-CODE AND KR-REASON TELL THE CALLER WHICH.
011400     05  KR-BOOKING-ID               PIC X(36).
011500     05  KR-TRANSACTION-CODE         PIC X.
011600     05  KR-RESULT-CODE              PIC X(4).
011700         88  KR-ACCEPTED                 VALUE "OK  ".
011800         88  KR-REJECTED                 VALUE "REJ ".
011900     05  KR-REASON                   PIC X(40).
012000     05  FILLER                      PIC X(19).
012100*
012200 WORKING-STORAGE SECTION.
012300*
012400 01  SWITCHES.
012450*    END-OF-FILE ON THE TRANSACTION FILE -- DRIVES THE MAIN
012460*    PERFORM UNTIL IN 000-MAINTAIN-BOOKING-FILE.
012500     05  BOOKTRAN-EOF-SWITCH         PIC X      VALUE "N".
012600         88  BOOKTRAN-EOF                        VALUE "Y".
012650*    SET BY 430-/440- WHEN THE SEQUENTIAL SCAN OF BOOKMAST LOCATES
012660*    THE BOOKING-ID NAMED ON A CANCEL TRANSACTION.
012700     05  BOOKING-FOUND-SWITCH        PIC X      VALUE "N".
012800         88  BOOKING-FOUND                       VALUE "Y".
012850*    SET BY 200-LOOKUP-BID-KEY AFTER SEARCHING BI-ENTRY.
012900     05  BID-FOUND-SWITCH            PIC X      VALUE "N".
013000         88  BID-FOUND                           VALUE "Y".
013050*    SET BY 210-LOOKUP-LOAD-KEY AFTER SEARCHING LI-ENTRY.
013100     05  LOAD-FOUND-SWITCH           PIC X      VALUE "N".
013200         88  LOAD-FOUND                          VALUE "Y".
013250*    SET BY 220-LOOKUP-TRANSPORTER-KEY AFTER SEARCHING TI-ENTRY.
013300     05  TRANSPORTER-FOUND-SWITCH    PIC X      VALUE "N".
013400         88  TRANSPORTER-FOUND                   VALUE "Y".
013450*    SET BY 900-MATCH-TRUCK-TYPE WHEN THE CASE-FOLDED TRUCK-TYPE
013460*    COMPARE IN 500-/510- FINDS A MATCHING SLOT.
013500     05  CAPACITY-FOUND-SWITCH       PIC X      VALUE "N".
013600         88  CAPACITY-FOUND                      VALUE "Y".
013650*    SET THE MOMENT ANY EDIT IN 300-/410-/420- FAILS -- SUPPRESSES
013660*    ALL FURTHER UPDATES FOR THE CURRENT TRANSACTION.
013700     05  TRANSACTION-REJECTED-SWITCH PIC X      VALUE "N".
013800         88  TRANSACTION-REJECTED                VALUE "Y".
013900*
014000 01  FILE-STATUS-FIELDS.
014050*    STANDARD TWO-BYTE FILE STATUS CODES, ONE PER RELATIVE FILE,
014060*    PLUS THE 88-LEVELS THE PROGRAM ACTUALLY TESTS.
014100     05  BOOKMAST-FILE-STATUS        PIC XX.
014200         88  BOOKMAST-SUCCESSFUL             VALUE "00".
014300         88  BOOKMAST-RECORD-NOT-FOUND       VALUE "23".
014400     05  BIDMAST-FILE-STATUS         PIC XX.
014500         88  BIDMAST-SUCCESSFUL              VALUE "00".
014600         88  BIDMAST-RECORD-NOT-FOUND        VALUE "23".
014700     05  LOADMAST-FILE-STATUS        PIC XX.
014800         88  LOADMAST-SUCCESSFUL             VALUE "00".
014900         88  LOADMAST-RECORD-NOT-FOUND       VALUE "23".
015000     05  TRNMAST-FILE-STATUS         PIC XX.
015100         88  TRNMAST-SUCCESSFUL              VALUE "00".
015200         88  TRNMAST-RECORD-NOT-FOUND        VALUE "23".
015300     05  BOOKRSLT-FILE-STATUS        PIC XX.
015400         88  BOOKRSLT-SUCCESSFUL             VALUE "00".
015500*
015600 01  WS-CONTROL-FIELDS.
015650*    RELATIVE-KEY SUBSCRIPTS FOR THE FOUR MASTER FILES -- ALSO
015660*    USED AS THE VARYING CONTROL WHEN FILE-SCANNING AT START-UP.
015700     05  WS-BOOKMAST-RRN             PIC 9(7)   COMP.
015800     05  WS-BIDMAST-RRN              PIC 9(7)   COMP.
015900     05  WS-LOADMAST-RRN             PIC 9(7)   COMP.
016000     05  WS-TRNMAST-RRN              PIC 9(7)   COMP.
016050*    HIGH-WATER RRN FOR BOOKMAST, CARRIED FORWARD FROM THE
016060*    110-COUNT-BOOKING-RECORDS SCAN -- NEXT BOOKING IS WRITTEN
016070*    ONE PAST THE HIGHEST RRN SEEN AT START-UP.
016100     05  WS-NEXT-BOOKING-RRN         PIC 9(7)   COMP.
016150*    SUBSCRIPT INTO TM-TRUCK-TABLE DURING THE 900-MATCH-TRUCK-TYPE
016160*    SCAN IN 500-/510-.
016200     05  WS-TRUCK-IX                 PIC 9(3)   COMP.
016250*    REASON TEXT MOVED TO KR-REASON WHEN A TRANSACTION IS REJECTED.
016300     05  WS-REJECT-REASON            PIC X(40)  VALUE SPACE.
016350*    LOAD-ID OF INTEREST FOR THE CURRENT 210-LOOKUP-LOAD-KEY CALL.
016400     05  WS-SAVE-LOAD-ID             PIC X(36)  VALUE SPACE.
016450*    BID-ID OF THE WINNING BID -- ALSO USED AS THE LOAD-ID'S OTHER
016460*    BIDS' EXCLUSION KEY IN 600-REJECT-OTHER-BIDS.
016500     05  WS-SAVE-BID-ID              PIC X(36)  VALUE SPACE.
016530*    TRANSPORTER-ID OF THE ACCEPTED BID -- ADDED 04/02/02 AFTER A
016540*    DEFECT WHERE BK-TRANSPORTER-ID WAS BEING SET FROM A FIELD THE
016545*    SETTLEMENT PASS HAD ALREADY CLOBBERED.  SEE CHANGE LOG #9.
016550     05  WS-SAVE-TRANSPORTER-ID      PIC X(36)  VALUE SPACE.
016600*
016700*    CASE-FOLD WORK AREAS FOR THE TRUCK-TYPE MATCH -- SAME IDIOM
016800*    AS BID1000 900-MATCH-TRUCK-TYPE.
016900 01  WS-TARGET-TRUCK-TYPE-FOLDED     PIC X(50)  VALUE SPACE.
017000 01  WS-MASTER-TRUCK-TYPE-FOLDED     PIC X(50)  VALUE SPACE.
017100*
017150*    RECORD COUNTS ESTABLISHED AT START-UP -- WS-BOOKING-COUNT
017160*    BOUNDS THE SEQUENTIAL 430-/440- SCAN; WS-BID-COUNT BOUNDS THE
017170*    600-REJECT-OTHER-BIDS SETTLEMENT PASS; WS-TRANSPORTER-COUNT
017180*    IS THE HIGH-WATER SUBSCRIPT INTO TI-ENTRY.
017200 77  WS-BOOKING-COUNT                PIC 9(7)   COMP VALUE ZERO.
017300 77  WS-BID-COUNT                    PIC 9(7)   COMP VALUE ZERO.
017400 77  WS-TRANSPORTER-COUNT            PIC 9(7)   COMP VALUE ZERO.
017500*
017600 01  BID-INDEX-TABLE.
017700     05  BI-ENTRY OCCURS 5000 TIMES
017800                 INDEXED BY BI-IX.
017850*
017860*    LOADED IN FILE-SCAN (RRN) ORDER, NOT KEY ORDER -- WALKED
017870*    WITH PLAIN SEARCH, NOT SEARCH ALL.  SEE 200- BELOW.
017900         10  BI-KEY                  PIC X(36).
018000         10  BI-RRN                   PIC 9(7)  COMP.
018100*
018200*    REDEFINES THE BID INDEX TABLE AS A FLAT CHARACTER AREA SO
018300*    THE TABLE CAN BE CLEARED IN ONE MOVE AT PROGRAM START.
018400 01  BI-TABLE-AREA REDEFINES BID-INDEX-TABLE
018500             PIC X(43) OCCURS 5000 TIMES.
018600*
018700 01  LOAD-INDEX-TABLE.
018800     05  LI-ENTRY OCCURS 2000 TIMES
018900                 INDEXED BY LI-IX.
018950*
018960*    LOADED IN FILE-SCAN (RRN) ORDER, NOT KEY ORDER -- WALKED
018970*    WITH PLAIN SEARCH, NOT SEARCH ALL.  SEE 210- BELOW.
019000         10  LI-KEY                  PIC X(36).
019100         10  LI-RRN                   PIC 9(7)  COMP.
019200*
019300*    REDEFINES THE LOAD INDEX TABLE THE SAME WAY.
019400 01  LI-TABLE-AREA REDEFINES LOAD-INDEX-TABLE
019500             PIC X(43) OCCURS 2000 TIMES.
019600*
019700 01  TRANSPORTER-INDEX-TABLE.
019800     05  TI-ENTRY OCCURS 500 TIMES
019900                 INDEXED BY TI-IX.
019950*
019960*    LOADED IN FILE-SCAN (RRN) ORDER, NOT KEY ORDER -- WALKED
019970*    WITH PLAIN SEARCH, NOT SEARCH ALL.  SEE 220- BELOW.
020000         10  TI-KEY                  PIC X(36).
020100         10  TI-RRN                   PIC 9(7)  COMP.
020200*
020300*    REDEFINES THE TRANSPORTER INDEX TABLE THE SAME WAY.
020400 01  TI-TABLE-AREA REDEFINES TRANSPORTER-INDEX-TABLE
020500             PIC X(43) OCCURS 500 TIMES.
020600*
020700 PROCEDURE DIVISION.
020800*
020900 000-MAINTAIN-BOOKING-FILE.
020950*    MAIN LINE -- OPEN EVERYTHING, LOAD THE THREE LOOKUP INDEXES,
020960*    THEN DRIVE ONE TRANSACTION THROUGH 300- AT A TIME UNTIL
020970*    BOOKTRAN IS EXHAUSTED.  NO SORT STEP -- TRANSACTIONS ARE
020980*    APPLIED IN THE ORDER THE CALLER WROTE THEM.
021000*
021100     PERFORM 100-OPEN-AND-LOAD-MASTERS.
021200     PERFORM 300-MAINTAIN-BOOKING-RECORD THRU 300-EXIT
021250         UNTIL BOOKTRAN-EOF.
021400     CLOSE BOOKTRAN BOOKMAST BIDMAST LOADMAST TRNMAST BOOKRSLT.
021500     STOP RUN.
021600*
021700 100-OPEN-AND-LOAD-MASTERS.
021750*    OPENS ALL FIVE FILES, BLANKS THE THREE INDEX TABLE AREAS IN
021760*    ONE MOVE APIECE, THEN FILE-SCANS BOOKMAST/BIDMAST/LOADMAST/
021770*    TRNMAST ONCE EACH TO BUILD THE IN-MEMORY KEY INDEXES AND
021780*    RECORD COUNTS USED BY THE REST OF THE PROGRAM.
021800*
021900     OPEN INPUT  BOOKTRAN.
022000     OPEN I-O    BOOKMAST.
022100     OPEN I-O    BIDMAST.
022200     OPEN I-O    LOADMAST.
022300     OPEN I-O    TRNMAST.
022400     OPEN OUTPUT BOOKRSLT.
022500     MOVE SPACE TO BI-TABLE-AREA (1) LI-TABLE-AREA (1)
022600                    TI-TABLE-AREA (1).
022700     PERFORM 110-COUNT-BOOKING-RECORDS
022800         VARYING WS-BOOKMAST-RRN FROM 1 BY 1
022900         UNTIL BOOKMAST-RECORD-NOT-FOUND.
023000     MOVE WS-BOOKMAST-RRN TO WS-NEXT-BOOKING-RRN.
023100     PERFORM 120-LOAD-BID-INDEX
023200         VARYING WS-BIDMAST-RRN FROM 1 BY 1
023300         UNTIL BIDMAST-RECORD-NOT-FOUND.
023400     PERFORM 130-LOAD-LOAD-INDEX
023500         VARYING WS-LOADMAST-RRN FROM 1 BY 1
023600         UNTIL LOADMAST-RECORD-NOT-FOUND.
023700     PERFORM 140-LOAD-TRANSPORTER-INDEX
023800         VARYING WS-TRNMAST-RRN FROM 1 BY 1
023900         UNTIL TRNMAST-RECORD-NOT-FOUND.
024000*
024100 110-COUNT-BOOKING-RECORDS.
024150*    NO KEY INDEX IS BUILT FOR BOOKMAST -- THIS PASS ONLY COUNTS
024160*    RECORDS AND ESTABLISHES THE HIGH-WATER RRN (SEE
024170*    WS-NEXT-BOOKING-RRN ABOVE).  430-/440- DO THE ACTUAL
024180*    BOOKING-ID LOOKUP, BY SCANNING THIS SAME FILE AGAIN.
024200*
024300     READ BOOKMAST
024400         INVALID KEY
024500             CONTINUE.
024600     IF BOOKMAST-SUCCESSFUL
024700         ADD 1 TO WS-BOOKING-COUNT.
024800*
024900 120-LOAD-BID-INDEX.
024950*    BUILDS BI-ENTRY IN FILE-SCAN (RRN) ORDER, NOT BID-ID KEY
024960*    ORDER -- THAT IS WHY 200-LOOKUP-BID-KEY USES A PLAIN SEARCH,
024970*    NOT SEARCH ALL.  SEE CHANGE LOG #14.
025000*
025100     READ BIDMAST
025200         INVALID KEY
025300             CONTINUE.
025400     IF BIDMAST-SUCCESSFUL
025500         ADD 1 TO WS-BID-COUNT
025600         SET BI-IX TO WS-BID-COUNT
025700         MOVE BM-BID-ID  TO BI-KEY (BI-IX)
025800         MOVE WS-BIDMAST-RRN TO BI-RRN (BI-IX).
025900*
026000 130-LOAD-LOAD-INDEX.
026050*    UNLIKE 120-/140- ABOVE, THIS PARAGRAPH DOES NOT SUBSCRIPT BY
026060*    A RUNNING COUNT -- IT PROBES FOR THE FIRST EMPTY LI-KEY SLOT
026070*    VIA 131-FIND-NEXT-LOAD-SLOT.  ADDED 11/07/03 (CHANGE LOG #12)
026080*    SO A RERUN OF THIS PROGRAM AFTER AN ABEND, WITH LOADMAST
026090*    RECORDS ALREADY PARTIALLY INDEXED, CANNOT OVERWRITE A SLOT
026095*    OUT OF ORDER IF THE OPEN-AND-LOAD SEQUENCE IS EVER SPLIT
026096*    ACROSS JOB STEPS.  FUNCTIONALLY EQUIVALENT TO THE COUNT-BASED
026097*    APPROACH TODAY, BUT SAFER UNDER THAT FUTURE CHANGE.
026100*
026200     READ LOADMAST
026300         INVALID KEY
026400             CONTINUE.
026500     IF LOADMAST-SUCCESSFUL
026600         SET LI-IX TO 1
026700         PERFORM 131-FIND-NEXT-LOAD-SLOT
026800             UNTIL LI-IX > 2000 OR LI-KEY (LI-IX) = SPACE
026900         MOVE LM-LOAD-ID      TO LI-KEY (LI-IX)
027000         MOVE WS-LOADMAST-RRN TO LI-RRN (LI-IX).
027100*
027150 131-FIND-NEXT-LOAD-SLOT.
027155*    ADVANCES LI-IX ONE SLOT -- CALLED UNTIL AN EMPTY (SPACE) KEY
027158*    SLOT IS FOUND OR THE TABLE IS FULL.
027160*
027170     SET LI-IX UP BY 1.
027200*
027300 140-LOAD-TRANSPORTER-INDEX.
027350*    BUILDS TI-ENTRY IN FILE-SCAN (RRN) ORDER -- SAME
027360*    SEQUENTIAL-SEARCH RATIONALE AS 120- ABOVE.
027400*
027500     READ TRNMAST
027600         INVALID KEY
027700             CONTINUE.
027800     IF TRNMAST-SUCCESSFUL
027900         ADD 1 TO WS-TRANSPORTER-COUNT
028000         SET TI-IX TO WS-TRANSPORTER-COUNT
028100         MOVE TM-TRANSPORTER-ID TO TI-KEY (TI-IX)
028200         MOVE WS-TRNMAST-RRN    TO TI-RRN (TI-IX).
028300*
028400 200-LOOKUP-BID-KEY.
028450*    RESOLVES WS-SAVE-BID-ID TO WS-BIDMAST-RRN VIA A PLAIN SEARCH
028460*    OF BI-ENTRY.  PER CHANGE LOG #14, SEARCH ALL WAS REMOVED
028470*    02/05/05 -- THE TABLE IS RRN-ORDER, NOT KEY-ORDER, AND A
028480*    BINARY SEARCH AGAINST AN UNSORTED TABLE SILENTLY MISSED ROWS.
028500*
028600     MOVE "N" TO BID-FOUND-SWITCH.
028650     SET BI-IX TO 1.
028700     SEARCH BI-ENTRY
028800         AT END
028900             MOVE "N" TO BID-FOUND-SWITCH
029000         WHEN BI-KEY (BI-IX) = WS-SAVE-BID-ID
029100             MOVE "Y" TO BID-FOUND-SWITCH
029200             MOVE BI-RRN (BI-IX) TO WS-BIDMAST-RRN.
029300*
029400 210-LOOKUP-LOAD-KEY.
029450*    RESOLVES WS-SAVE-LOAD-ID TO WS-LOADMAST-RRN.  CALLED FROM
029460*    410- (WINNING LOAD), 420- (CANCEL'S LOAD) AND ANYWHERE ELSE
029470*    A LOAD-ID NEEDS TO BE TURNED BACK INTO AN RRN.
029500*
029600     MOVE "N" TO LOAD-FOUND-SWITCH.
029650     SET LI-IX TO 1.
029700     SEARCH LI-ENTRY
029800         AT END
029900             MOVE "N" TO LOAD-FOUND-SWITCH
030000         WHEN LI-KEY (LI-IX) = WS-SAVE-LOAD-ID
030100             MOVE "Y" TO LOAD-FOUND-SWITCH
030200             MOVE LI-RRN (LI-IX) TO WS-LOADMAST-RRN.
030300*
030400 220-LOOKUP-TRANSPORTER-KEY.
030450*    RESOLVES BM-TRANSPORTER-ID TO WS-TRNMAST-RRN -- NOTE THE
030460*    SEARCH KEY COMES FROM THE BID MASTER RECORD CURRENTLY IN
030470*    STORAGE, NOT FROM A SAVE-FIELD, SINCE TRANSPORTER-ID IS
030480*    ALWAYS LOOKED UP IMMEDIATELY AFTER A BIDMAST READ.
030500*
030600     MOVE "N" TO TRANSPORTER-FOUND-SWITCH.
030650     SET TI-IX TO 1.
030700     SEARCH TI-ENTRY
030800         AT END
030900             MOVE "N" TO TRANSPORTER-FOUND-SWITCH
031000         WHEN TI-KEY (TI-IX) = BM-TRANSPORTER-ID
031100             MOVE "Y" TO TRANSPORTER-FOUND-SWITCH
031200             MOVE TI-RRN (TI-IX) TO WS-TRNMAST-RRN.
031300*
031400 300-MAINTAIN-BOOKING-RECORD.
031450*    ONE ITERATION PER TRANSACTION -- READ, DISPATCH TO 410- OR
031460*    420- BY KT-TRANSACTION-CODE, WRITE THE RESULT ROW.  THE
031480*    THRU/GO TO RANGE BELOW LETS 310- SIGNAL END-OF-FILE WITHOUT
031490*    FALLING THROUGH TO THE DISPATCH AND RESULT-WRITE LOGIC.
031500*
031600     PERFORM 310-READ-BOOKING-TRANSACTION.
031620     IF BOOKTRAN-EOF
031640         GO TO 300-EXIT.
031700     MOVE "N" TO TRANSACTION-REJECTED-SWITCH.
031900     EVALUATE TRUE
032000         WHEN KT-CREATE-BOOKING
032100             PERFORM 410-APPLY-CREATE-TRANSACTION
032200         WHEN KT-CANCEL-BOOKING
032300             PERFORM 420-APPLY-CANCEL-TRANSACTION
032400         WHEN OTHER
032500             MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
032600             MOVE "UNKNOWN TRANSACTION CODE" TO WS-REJECT-REASON
032700     END-EVALUATE.
032800     PERFORM 900-WRITE-RESULT-RECORD.
032850 300-EXIT.
032860     EXIT.
032900*
033000 310-READ-BOOKING-TRANSACTION.
033050*    SINGLE READ OF BOOKTRAN -- SETS BOOKTRAN-EOF-SWITCH AT END.
033100*
033200     READ BOOKTRAN
033300         AT END
033400             MOVE "Y" TO BOOKTRAN-EOF-SWITCH.
033500*
033600 410-APPLY-CREATE-TRANSACTION.
033650*    LOCATES THE WINNING BID AND ITS LOAD, CONFIRMS THE LOAD IS
033660*    NOT CANCELLED, DEDUCTS TRUCK CAPACITY VIA 500-, ACCEPTS THE
033670*    BID, SETTLES EVERY OTHER PENDING BID ON THE LOAD VIA 600-,
033680*    WRITES THE NEW BOOKING MASTER RECORD, AND UPDATES
033690*    LM-REMAINING-TRUCKS/LM-STATUS ON THE LOAD.  EACH EDIT STEP
033695*    GUARDS THE NEXT WITH "IF NOT TRANSACTION-REJECTED" RATHER
033696*    THAN A SINGLE UP-FRONT VALIDATION BLOCK.
033700*
033800     MOVE KT-BID-ID TO WS-SAVE-BID-ID.
033900     PERFORM 200-LOOKUP-BID-KEY.
034000     IF NOT BID-FOUND
034100         MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
034200         MOVE "BID-ID NOT ON FILE" TO WS-REJECT-REASON
034300     ELSE
034400         READ BIDMAST
034500             INVALID KEY
034600                 MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
034700                 MOVE "BID-ID NOT ON FILE" TO WS-REJECT-REASON.
034800     IF NOT TRANSACTION-REJECTED
034900         MOVE BM-LOAD-ID TO WS-SAVE-LOAD-ID
035000         PERFORM 210-LOOKUP-LOAD-KEY
035100         IF NOT LOAD-FOUND
035200             MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
035300             MOVE "LOAD-ID NOT ON FILE" TO WS-REJECT-REASON
035400         ELSE
035500             READ LOADMAST
035600                 INVALID KEY
035700                     MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
035800                     MOVE "LOAD-ID NOT ON FILE" TO WS-REJECT-REASON.
035900     IF NOT TRANSACTION-REJECTED
036000         IF LM-CANCELLED
036100             MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
036200             MOVE "LOAD IS CANCELLED" TO WS-REJECT-REASON.
036300     IF NOT TRANSACTION-REJECTED
036400         MOVE LM-TRUCK-TYPE TO WS-TARGET-TRUCK-TYPE-FOLDED
036500         PERFORM 500-DEDUCT-TRUCK-CAPACITY
036600         IF TRANSACTION-REJECTED
036700             NEXT SENTENCE
036800         ELSE
036900             MOVE "ACCEPTED  " TO BM-STATUS
036950             MOVE BM-TRANSPORTER-ID  TO WS-SAVE-TRANSPORTER-ID
037000             REWRITE BID-MASTER-RECORD
037100                 INVALID KEY
037200                     DISPLAY "REWRITE ERROR ON BIDMAST FOR BID-ID "
037300                         BM-BID-ID
037400             END-REWRITE
037500             PERFORM 600-REJECT-OTHER-BIDS
037600                 VARYING WS-BIDMAST-RRN FROM 1 BY 1
037700                 UNTIL WS-BIDMAST-RRN > WS-BID-COUNT
037750*    BUILDS THE NEW BOOKING MASTER ROW -- WS-SAVE-TRANSPORTER-ID
037760*    IS USED HERE RATHER THAN BM-TRANSPORTER-ID DIRECTLY SINCE
037770*    600-REJECT-OTHER-BIDS HAS ALREADY READ OVER AND POSSIBLY
037780*    CLOBBERED THE IN-STORAGE BID MASTER RECORD BY THIS POINT.
037800             MOVE KT-BOOKING-ID       TO BK-BOOKING-ID
037900             MOVE LM-LOAD-ID          TO BK-LOAD-ID
038000             MOVE KT-BID-ID           TO BK-BID-ID
038100             MOVE WS-SAVE-TRANSPORTER-ID TO BK-TRANSPORTER-ID
038200             MOVE KT-ALLOCATED-TRUCKS TO BK-ALLOCATED-TRUCKS
038300             MOVE KT-FINAL-RATE       TO BK-FINAL-RATE
038400             MOVE "CONFIRMED "        TO BK-STATUS
038500             MOVE KT-BOOKED-AT        TO BK-BOOKED-AT
038600             MOVE LM-TRUCK-TYPE       TO BK-TRUCK-TYPE
038700             MOVE ZERO                TO BK-VERSION
038750*    NEXT FREE RRN, HIGH-WATER-PLUS-ONE, NO RECLAIM OF CANCELLED
038760*    BOOKING SLOTS -- CANCEL REWRITES IN PLACE, IT NEVER DELETES.
038800             ADD 1 TO WS-NEXT-BOOKING-RRN
038900             MOVE WS-NEXT-BOOKING-RRN TO WS-BOOKMAST-RRN
039000             WRITE BOOKING-MASTER-RECORD
039100                 INVALID KEY
039200                     MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
039300                     MOVE "WRITE FAILED ON BOOKMAST"
039400                         TO WS-REJECT-REASON
039500             END-WRITE
039600             SUBTRACT KT-ALLOCATED-TRUCKS FROM LM-REMAINING-TRUCKS
039700             IF LM-REMAINING-TRUCKS = ZERO
039800                 MOVE "BOOKED              " TO LM-STATUS.
039900     IF NOT TRANSACTION-REJECTED
040000         ADD 1 TO LM-VERSION
040100         REWRITE LOAD-MASTER-RECORD
040200             INVALID KEY
040300                 DISPLAY "REWRITE ERROR ON LOADMAST FOR LOAD-ID "
040400                     LM-LOAD-ID.
040500*
040600 420-APPLY-CANCEL-TRANSACTION.
040650*    LOCATES THE BOOKING, CONFIRMS IT IS NOT ALREADY CANCELLED,
040660*    RESTORES THE DEDUCTED TRUCK CAPACITY VIA 510-, AND REOPENS
040670*    THE LOAD (LM-STATUS BACK TO OPEN_FOR_BIDS) IF IT HAD BEEN
040680*    FULLY BOOKED.  ADDED 10/02/95, CHANGE LOG #2.
040700*
040800     PERFORM 430-READ-BOOKING-BY-KEY.
040900     IF NOT TRANSACTION-REJECTED
041000         IF BK-CANCELLED
041100             MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
041200             MOVE "BOOKING ALREADY CANCELLED" TO WS-REJECT-REASON
041300         ELSE
041400             MOVE "CANCELLED " TO BK-STATUS
041500             MOVE BK-TRUCK-TYPE TO WS-TARGET-TRUCK-TYPE-FOLDED
041600             PERFORM 510-RESTORE-TRUCK-CAPACITY
041700             MOVE BK-LOAD-ID TO WS-SAVE-LOAD-ID
041800             PERFORM 210-LOOKUP-LOAD-KEY
041900             IF LOAD-FOUND
042000                 READ LOADMAST
042100                     INVALID KEY
042200                         CONTINUE
042300                 END-READ
042400                 IF LOADMAST-SUCCESSFUL
042500                     ADD BK-ALLOCATED-TRUCKS TO LM-REMAINING-TRUCKS
042600                     IF LM-BOOKED
042700                         MOVE "OPEN_FOR_BIDS       " TO LM-STATUS
042800                     END-IF
042900                     ADD 1 TO LM-VERSION
043000                     REWRITE LOAD-MASTER-RECORD
043100                         INVALID KEY
043200                             DISPLAY
043300                                 "REWRITE ERROR ON LOADMAST FOR LOAD-ID "
043400                                 LM-LOAD-ID
043500                     END-REWRITE
043600             END-IF
043700             REWRITE BOOKING-MASTER-RECORD
043800                 INVALID KEY
043900                     DISPLAY
044000                         "REWRITE ERROR ON BOOKMAST FOR BOOKING-ID "
044100                         BK-BOOKING-ID.
044200*
044300 430-READ-BOOKING-BY-KEY.
044350*    UNLIKE THE BID/LOAD/TRANSPORTER LOOKUPS ABOVE, BOOKMAST HAS
044360*    NO IN-MEMORY KEY INDEX -- BOOKINGS ARE CREATED MUCH LESS
044370*    OFTEN THAN BIDS, SO A BOUNDED SEQUENTIAL SCAN BY RRN (VIA
044380*    440-SCAN-FOR-BOOKING) WAS JUDGED GOOD ENOUGH AT ORIGINAL
044390*    WRITE-UP AND HAS NEVER NEEDED REVISITING.
044400*
044500     MOVE "N" TO BOOKING-FOUND-SWITCH.
044600     PERFORM 440-SCAN-FOR-BOOKING
044700         VARYING WS-BOOKMAST-RRN FROM 1 BY 1
044800         UNTIL WS-BOOKMAST-RRN > WS-BOOKING-COUNT
044900             OR BOOKING-FOUND.
045000     IF NOT BOOKING-FOUND
045100         MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
045200         MOVE "BOOKING-ID NOT ON FILE" TO WS-REJECT-REASON.
045300*
045400 440-SCAN-FOR-BOOKING.
045450*    ONE RRN PER CALL -- COMPARES BK-BOOKING-ID TO KT-BOOKING-ID
045460*    AND SETS BOOKING-FOUND-SWITCH ON A MATCH.  DRIVEN BY THE
045470*    VARYING/UNTIL IN 430- ABOVE.
045500*
045600     READ BOOKMAST
045700         INVALID KEY
045800             CONTINUE.
045900     IF BOOKMAST-SUCCESSFUL
046000         IF BK-BOOKING-ID = KT-BOOKING-ID
046100             MOVE "Y" TO BOOKING-FOUND-SWITCH.
046200*
046300 500-DEDUCT-TRUCK-CAPACITY.
046350*    LOCATES THE TRANSPORTER, FINDS THE TRUCK-TABLE SLOT MATCHING
046360*    THE LOAD'S TRUCK TYPE VIA 900-MATCH-TRUCK-TYPE, CONFIRMS
046370*    ENOUGH TRUCKS ARE AVAILABLE, AND SUBTRACTS THE ALLOCATED
046380*    COUNT.  REWRITES TRNMAST AND BUMPS TM-VERSION ON SUCCESS.
046400*
046500     PERFORM 220-LOOKUP-TRANSPORTER-KEY.
046600     IF NOT TRANSPORTER-FOUND
046700         MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
046800         MOVE "TRANSPORTER-ID NOT ON FILE" TO WS-REJECT-REASON
046900     ELSE
047000         READ TRNMAST
047100             INVALID KEY
047200                 MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
047300                 MOVE "TRANSPORTER-ID NOT ON FILE" TO WS-REJECT-REASON.
047400     IF NOT TRANSACTION-REJECTED
047500         MOVE "N" TO CAPACITY-FOUND-SWITCH
047600         PERFORM 900-MATCH-TRUCK-TYPE
047700             VARYING WS-TRUCK-IX FROM 1 BY 1
047800             UNTIL WS-TRUCK-IX > TM-TRUCK-TABLE-COUNT
047900                 OR CAPACITY-FOUND
048000         IF NOT CAPACITY-FOUND
048100             MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
048200             MOVE "TRUCK TYPE NOT FOUND" TO WS-REJECT-REASON
048300         ELSE
048400             IF TM-TRUCK-COUNT (WS-TRUCK-IX) < KT-ALLOCATED-TRUCKS
048500                 MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
048600                 MOVE "INSUFFICIENT TRUCK CAPACITY" TO WS-REJECT-REASON
048700             ELSE
048800                 SUBTRACT KT-ALLOCATED-TRUCKS
048900                     FROM TM-TRUCK-COUNT (WS-TRUCK-IX)
049000                 ADD 1 TO TM-VERSION
049100                 REWRITE TRANSPORTER-MASTER-RECORD
049200                     INVALID KEY
049300                         DISPLAY
049400                             "REWRITE ERROR ON TRNMAST FOR TRANSPORTER-ID "
049500                             TM-TRANSPORTER-ID.
049600*
049700 510-RESTORE-TRUCK-CAPACITY.
049750*    MIRROR IMAGE OF 500- ABOVE -- ADDS THE CANCELLED BOOKING'S
049760*    ALLOCATED TRUCKS BACK INTO THE MATCHING TRUCK-TABLE SLOT.
049800*
049900     MOVE BK-TRANSPORTER-ID TO BM-TRANSPORTER-ID.
050000     PERFORM 220-LOOKUP-TRANSPORTER-KEY.
050100     IF TRANSPORTER-FOUND
050200         READ TRNMAST
050300             INVALID KEY
050400                 CONTINUE
050500         END-READ
050600         IF TRNMAST-SUCCESSFUL
050700             MOVE "N" TO CAPACITY-FOUND-SWITCH
050800             PERFORM 900-MATCH-TRUCK-TYPE
050900                 VARYING WS-TRUCK-IX FROM 1 BY 1
051000                 UNTIL WS-TRUCK-IX > TM-TRUCK-TABLE-COUNT
051100                     OR CAPACITY-FOUND
051200             IF CAPACITY-FOUND
051300                 ADD BK-ALLOCATED-TRUCKS
051400                     TO TM-TRUCK-COUNT (WS-TRUCK-IX)
051500                 ADD 1 TO TM-VERSION
051600                 REWRITE TRANSPORTER-MASTER-RECORD
051700                     INVALID KEY
051800                         DISPLAY
051900                             "REWRITE ERROR ON TRNMAST FOR TRANSPORTER-ID "
052000                             TM-TRANSPORTER-ID
052100             END-IF.
052200*            NOTE -- IF NO MATCHING TRUCK-TYPE SLOT IS FOUND, NO
052300*            RESTORATION OCCURS.  THIS IS A SILENT NO-OP, NOT AN
052400*            ERROR, PER BUS. RULE REVIEW OF 10/02/95.
052500*
052600 600-REJECT-OTHER-BIDS.
052700*
052800*    SETTLEMENT PASS -- REJECTS EVERY OTHER STILL-PENDING BID
052900*    ON THE SAME LOAD AS THE JUST-ACCEPTED BID.  ADAPTED FROM
053000*    THE OLD RECEIPT-TRANSACTION APPLY PASS, WHICH WALKED THE
053100*    MASTER FILE APPLYING ONE UPDATE PER MATCHING KEY.
053200     READ BIDMAST
053300         INVALID KEY
053400             CONTINUE.
053500     IF BIDMAST-SUCCESSFUL
053600         IF BM-LOAD-ID = WS-SAVE-LOAD-ID
053700                 AND BM-BID-ID NOT = WS-SAVE-BID-ID
053800                 AND BM-PENDING
053900             MOVE "REJECTED  " TO BM-STATUS
054000             REWRITE BID-MASTER-RECORD
054100                 INVALID KEY
054200                     DISPLAY "REWRITE ERROR ON BIDMAST FOR BID-ID "
054300                         BM-BID-ID.
054400*
054500 900-MATCH-TRUCK-TYPE.
054600*
054700*    CASE-INSENSITIVE COMPARE -- SAME IDIOM AS BID1000.  NO
054800*    INTRINSIC FUNCTION; INSPECT ... CONVERTING DOES THE FOLD.
054900     MOVE TM-TRUCK-TYPE (WS-TRUCK-IX) TO WS-MASTER-TRUCK-TYPE-FOLDED.
055000     INSPECT WS-MASTER-TRUCK-TYPE-FOLDED
055100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
055200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
055300     INSPECT WS-TARGET-TRUCK-TYPE-FOLDED
055400         CONVERTING "abcdefghijklmnopqrstuvwxyz"
055500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
055600     IF WS-MASTER-TRUCK-TYPE-FOLDED = WS-TARGET-TRUCK-TYPE-FOLDED
055700         MOVE "Y" TO CAPACITY-FOUND-SWITCH.
055800*
055900 900-WRITE-RESULT-RECORD.
055950*    BUILDS AND WRITES ONE BOOKING-RESULT-RECORD FOR THE JUST
055960*    PROCESSED TRANSACTION.  A SEPARATE "900-" PARAGRAPH FROM
055970*    900-MATCH-TRUCK-TYPE ABOVE -- BOTH NUMBERED IN THE SHOP'S
055980*    UTILITY RANGE, DISTINCT BY NAME.
056000*
056100     MOVE KT-BOOKING-ID       TO KR-BOOKING-ID.
056200     MOVE KT-TRANSACTION-CODE TO KR-TRANSACTION-CODE.
056300     IF TRANSACTION-REJECTED
056400         MOVE "REJ " TO KR-RESULT-CODE
056500         MOVE WS-REJECT-REASON TO KR-REASON
056600     ELSE
056700         MOVE "OK  " TO KR-RESULT-CODE
056800         MOVE SPACE TO KR-REASON.
056900     WRITE BOOKING-RESULT-RECORD.
057000     IF NOT BOOKRSLT-SUCCESSFUL
057100         DISPLAY "WRITE ERROR ON BOOKRSLT FOR BOOKING-ID "
057200             KT-BOOKING-ID
057300         DISPLAY "FILE STATUS CODE IS " BOOKRSLT-FILE-STATUS.
