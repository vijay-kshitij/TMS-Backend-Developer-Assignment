000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    LOD1000.
000400 AUTHOR.        R S BLAME.
000500 INSTALLATION.  TRANSPORT MGMT SYSTEMS DIV - BATCH.
000600 DATE-WRITTEN.  02/03/1992.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL. AUTHORIZED USE ONLY.
000900*
001000******************************************************************
001100*    LOD1000  --  LOAD MASTER MAINTENANCE AND REPORTING          *
001200*                                                                *
001300*    READS LOAD TRANSACTIONS FROM LOADTRAN AND APPLIES THEM      *
001400*    AGAINST THE LOAD MASTER, LOADMAST.  FIVE TRANSACTION CODES  *
001500*    ARE SUPPORTED -- CREATE, UPDATE, CANCEL, BEST-BIDS REPORT,  *
001600*    AND FILTER LISTING.  CANCEL REJECTS THE LOAD'S OWN PENDING  *
001700*    BIDS ON BIDMAST.  BEST-BIDS SCORES EACH PENDING BID AGAINST *
001800*    THE BIDDING TRANSPORTER'S RATING ON TRNMAST AND PRINTS A    *
001900*    RANKED LISTING TO LOADRPT.  FILTER PRINTS A WINDOWED        *
002000*    SHIPPER/STATUS LISTING TO THE SAME PRINT FILE.              *
002100******************************************************************
002200*    CHANGE LOG                                                  *
002300*    ----------                                                  *
002400*    02/03/92  RSB  0002  ORIGINAL PROGRAM -- CREATE/UPDATE ONLY. 1
002500*    06/17/93  RSB  0018  ADDED CANCEL, REJECTS PENDING BIDS.     2
002600*    11/02/95  DKJ  0079  ADDED VERSION COUNTER ON LOAD RECORD.   3
002700*    04/08/96  DKJ  0084  ADDED BEST-BIDS SCORING AND REPORT.     4
002800*    02/14/97  RSB  0089  ADDED FILTER LISTING, SKIP/MAX WINDOW.  5
002900*    01/18/99  MFH  0101  Y2K REVIEW -- TIMESTAMPS ARE CHAR(19),  6
003000*                         NO 2-DIGIT YEAR FIELDS, NO CHANGE.     7
003100*    06/14/01  DKJ  0118  INDEX TABLE SIZES RAISED FOR VOLUME.    8
003200*    09/02/03  MFH  0140  SORT OF BEST-BID TABLE MADE STABLE ON   9
003300*                         TIES -- SCAN ORDER PRESERVED.          10
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600*
003700 CONFIGURATION SECTION.
003800*
003900 SOURCE-COMPUTER.  IBM-370.
004000 OBJECT-COMPUTER.  IBM-370.
004100*    C01 DRIVES THE PRINTER CHANNEL SKIP USED BY LOADRPT BELOW.
004150*    UPSI-0 IS THE OPERATOR-SET RERUN SWITCH READ BY THE JCL
004160*    WRAPPER -- NOT TESTED BY ANY PARAGRAPH IN THIS PROGRAM.
004170 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004200                   UPSI-0 IS LOD-RERUN-SWITCH.
004300*
004400 INPUT-OUTPUT SECTION.
004500*
004600 FILE-CONTROL.
004650*    TRANSACTION FILE -- ONE CARD-IMAGE RECORD PER MAINTENANCE,
004660*    CANCEL, BEST-BIDS, OR FILTER REQUEST.
004700     SELECT LOADTRAN ASSIGN TO "LOADTRAN"
004800                     ORGANIZATION IS LINE SEQUENTIAL.
004850*    LOAD MASTER -- RELATIVE ORGANIZATION, KEYED BY RRN.  LOAD-ID
004860*    IS RESOLVED TO AN RRN THROUGH THE IN-MEMORY INDEX TABLE.
004900     SELECT LOADMAST ASSIGN TO "LOADMAST"
005000                     ORGANIZATION IS RELATIVE
005100                     ACCESS IS RANDOM
005200                     RELATIVE KEY IS WS-LOADMAST-RRN
005300                     FILE STATUS IS LOADMAST-FILE-STATUS.
005350*    BID MASTER -- OPENED READ/WRITE SO CANCEL CAN REJECT PENDING
005360*    BIDS AND REWRITE THEM IN PLACE.  SCANNED BY RRN, NOT KEYED.
005400     SELECT BIDMAST  ASSIGN TO "BIDMAST"
005500                     ORGANIZATION IS RELATIVE
005600                     ACCESS IS RANDOM
005700                     RELATIVE KEY IS WS-BIDMAST-RRN
005800                     FILE STATUS IS BIDMAST-FILE-STATUS.
005850*    TRANSPORTER MASTER -- READ-ONLY HERE, FOR THE RATING USED
005860*    BY THE BEST-BIDS SCORING FORMULA IN 720- BELOW.
005900     SELECT TRNMAST  ASSIGN TO "TRNMAST"
006000                     ORGANIZATION IS RELATIVE
006100                     ACCESS IS RANDOM
006200                     RELATIVE KEY IS WS-TRNMAST-RRN
006300                     FILE STATUS IS TRNMAST-FILE-STATUS.
006350*    RESULT FILE -- ONE ROW PER CREATE/UPDATE/CANCEL TRANSACTION.
006360*    BEST-BIDS AND FILTER REQUESTS DO NOT WRITE A RESULT ROW.
006400     SELECT LOADRSLT ASSIGN TO "LOADRSLT"
006500                     ORGANIZATION IS LINE SEQUENTIAL
006600                     FILE STATUS IS LOADRSLT-FILE-STATUS.
006650*    PRINT FILE -- SHARED BY THE BEST-BIDS RANKING REPORT AND
006660*    THE FILTER LISTING.  BOTH START WITH A TOP-OF-FORM SKIP.
006700     SELECT LOADRPT  ASSIGN TO "LOADRPT"
006800                     ORGANIZATION IS LINE SEQUENTIAL
006900                     FILE STATUS IS LOADRPT-FILE-STATUS.
007000*
007100 DATA DIVISION.
007200*
007300 FILE SECTION.
007400*
007500 FD  LOADTRAN
007600     RECORDING MODE IS F.
007700*
007800 01  LOAD-TRANSACTION-RECORD.
007850*    FIVE TRANSACTION CODES SHARE THIS ONE RECORD LAYOUT -- NOT
007860*    ALL FIELDS ARE MEANINGFUL FOR EVERY CODE.  CREATE/UPDATE USE
007870*    THE SHIPPING FIELDS; CANCEL USES ONLY LT-LOAD-ID; BESTBIDS
007880*    USES ONLY LT-LOAD-ID; FILTER USES THE LT-FILTER-* GROUP.
007900     05  LT-TRANSACTION-CODE        PIC X.
008000         88  LT-CREATE-LOAD              VALUE "1".
008100         88  LT-UPDATE-LOAD               VALUE "2".
008200         88  LT-CANCEL-LOAD               VALUE "3".
008300         88  LT-BESTBIDS-LOAD             VALUE "4".
008400         88  LT-FILTER-LOAD               VALUE "5".
008450*    CALLER-SUPPLIED UUID ON CREATE, EXISTING KEY OTHERWISE.
008500     05  LT-LOAD-ID                  PIC X(36).
008550*    SHIPPER OWNING UUID -- REQUIRED ON CREATE, OPTIONAL (SPACE
008560*    MEANS "NO CHANGE") ON UPDATE.
008600     05  LT-SHIPPER-ID               PIC X(50).
008700     05  LT-LOADING-CITY             PIC X(100).
008800     05  LT-UNLOADING-CITY           PIC X(100).
008850*    FUTURE PICKUP DATE THE SHIPPER IS REQUESTING -- NOT "NOW".
008900     05  LT-LOADING-DATE             PIC X(19).
008950*
008960*    "NOW" AS OF THE CALLER'S POST -- NOT THE LOADING-DATE ABOVE,
008970*    WHICH IS THE FUTURE PICKUP DATE THE SHIPPER IS REQUESTING.
008980*    SAME ROLE AS BT-SUBMITTED-AT ON BIDTRAN AND KT-BOOKED-AT ON
008990*    BOOKTRAN.  MOVED TO LM-DATE-POSTED ON CREATE, SEE 410- BELOW.
009000     05  LT-DATE-POSTED              PIC X(19).
009010     05  LT-PRODUCT-TYPE             PIC X(100).
009100     05  LT-WEIGHT                   PIC 9(6)V99.
009200     05  LT-WEIGHT-UNIT              PIC X(3).
009300     05  LT-TRUCK-TYPE               PIC X(50).
009400     05  LT-NO-OF-TRUCKS             PIC 9(3).
009450*    FILTER-REQUEST FIELDS -- MEANINGFUL ONLY WHEN
009460*    LT-FILTER-LOAD IS TRUE.  SPACE ON EITHER ONE MEANS "DO NOT
009470*    RESTRICT BY THIS CRITERION" -- SEE 810- BELOW.
009500     05  LT-FILTER-SHIPPER-ID        PIC X(50).
009600     05  LT-FILTER-STATUS            PIC X(20).
009650*    PAGING WINDOW FOR THE FILTER LISTING -- SKIP THIS MANY
009660*    MATCHING ROWS, THEN PRINT UP TO MAX-ROWS OF THE REST.
009700     05  LT-SKIP-COUNT               PIC 9(5).
009800     05  LT-MAX-ROWS                 PIC 9(5).
009900     05  FILLER                      PIC X(1).
010000*
010100 FD  LOADMAST
010200     RECORD CONTAINS 535 CHARACTERS.
010300*
010400 COPY "Cobol-Copy-Ldmast.cpy".
010500*
010600 FD  BIDMAST
010700     RECORD CONTAINS 174 CHARACTERS.
010800*
010900 COPY "Cobol-Copy-Bdmast.cpy".
011000*
011100 FD  TRNMAST
011200     RECORD CONTAINS 720 CHARACTERS.
011300*
011400 COPY "Cobol-Copy-Tpmast.cpy".
011500*
011600 FD  LOADRSLT
011700     RECORDING MODE IS F.
011800*
011900 01  LOAD-RESULT-RECORD.
012000     05  LR-LOAD-ID                  PIC X(36).
012100     05  LR-TRANSACTION-CODE         PIC X.
012150*    "OK  " ACCEPTED, "REJ " REJECTED -- SEE LR-REASON FOR WHY.
012200     05  LR-RESULT-CODE              PIC X(4).
012300         88  LR-ACCEPTED                 VALUE "OK  ".
012400         88  LR-REJECTED                 VALUE "REJ ".
012500     05  LR-REASON                   PIC X(40).
012600     05  FILLER                      PIC X(19).
012700*
012800 FD  LOADRPT
012900     RECORDING MODE IS F.
013000*
013100 01  LOAD-PRINT-LINE                 PIC X(132).
013200*
013300 WORKING-STORAGE SECTION.
013400*
013500 01  SWITCHES.
013550*    END-OF-FILE FLAG FOR THE TRANSACTION FILE -- DRIVES 000-.
013600     05  LOADTRAN-EOF-SWITCH         PIC X      VALUE "N".
013700         88  LOADTRAN-EOF                        VALUE "Y".
013750*    SET BY 200-LOOKUP-LOAD-KEY, TESTED BY EVERY CALLER.
013800     05  LOAD-FOUND-SWITCH           PIC X      VALUE "N".
013900         88  LOAD-FOUND                          VALUE "Y".
013950*    SET BY 210-LOOKUP-TRANSPORTER-KEY DURING BEST-BIDS SCORING.
014000     05  TRANSPORTER-FOUND-SWITCH    PIC X      VALUE "N".
014100         88  TRANSPORTER-FOUND                   VALUE "Y".
014150*    SET THE MOMENT ANY VALIDATION STEP FAILS -- ONCE SET, NO
014160*    FURTHER PARAGRAPH IN THE APPLY CHAIN MUTATES A MASTER.
014200     05  TRANSACTION-REJECTED-SWITCH PIC X      VALUE "N".
014300         88  TRANSACTION-REJECTED                VALUE "Y".
014350*    CARRIED FROM THE ORIGINAL CANCEL LOGIC -- NOT CURRENTLY SET
014360*    BY ANY PARAGRAPH, KEPT FOR THE NEXT CANCEL REFINEMENT THAT
014370*    NEEDS TO DISTINGUISH "THIS LOAD'S BIDS" FROM OTHERS.
014400     05  BID-IS-OTHER-PENDING-SWITCH PIC X      VALUE "N".
014500         88  BID-IS-OTHER-PENDING                VALUE "Y".
014600*
014650*    "00" NORMAL, "23" RECORD NOT FOUND -- "23" ALSO DOUBLES AS
014660*    THE LOGICAL END-OF-FILE SIGNAL ON EACH RELATIVE FILE DURING
014670*    ITS RESPECTIVE 100- LOAD PASS.
014700 01  FILE-STATUS-FIELDS.
014800     05  LOADMAST-FILE-STATUS        PIC XX.
014900         88  LOADMAST-SUCCESSFUL             VALUE "00".
015000         88  LOADMAST-RECORD-NOT-FOUND       VALUE "23".
015100     05  BIDMAST-FILE-STATUS         PIC XX.
015200         88  BIDMAST-SUCCESSFUL              VALUE "00".
015300         88  BIDMAST-RECORD-NOT-FOUND        VALUE "23".
015400     05  TRNMAST-FILE-STATUS         PIC XX.
015500         88  TRNMAST-SUCCESSFUL              VALUE "00".
015600         88  TRNMAST-RECORD-NOT-FOUND        VALUE "23".
015700     05  LOADRSLT-FILE-STATUS        PIC XX.
015800         88  LOADRSLT-SUCCESSFUL             VALUE "00".
015900     05  LOADRPT-FILE-STATUS         PIC XX.
016000         88  LOADRPT-SUCCESSFUL              VALUE "00".
016100*
016200 01  WS-CONTROL-FIELDS.
016250*    RELATIVE RECORD NUMBERS CURRENTLY ADDRESSED ON EACH FILE.
016300     05  WS-LOADMAST-RRN             PIC 9(7)   COMP.
016400     05  WS-BIDMAST-RRN              PIC 9(7)   COMP.
016500     05  WS-TRNMAST-RRN              PIC 9(7)   COMP.
016550*    NEXT UNUSED RRN ON LOADMAST -- ADVANCED BY ONE PER CREATE.
016600     05  WS-NEXT-LOAD-RRN            PIC 9(7)   COMP.
016650*    SUBSCRIPT USED WHEN SCANNING BIDMAST SEQUENTIALLY BY RRN.
016700     05  WS-BID-IX                   PIC 9(7)   COMP.
016750*    HIGH-WATER SUBSCRIPT INTO BEST-BID-TABLE FOR THE CURRENT
016760*    BEST-BIDS REQUEST -- RESET TO ZERO AT THE START OF 700-.
016800     05  WS-BEST-BID-IX              PIC 9(3)   COMP.
016850*    SUBSCRIPTS USED BY THE INSERTION SORT IN 730-/735-/736-.
016900     05  WS-SORT-IX                  PIC 9(3)   COMP.
017000     05  WS-COMPARE-IX                PIC 9(3)   COMP.
017050*    PAGING COUNTERS FOR THE FILTER LISTING -- SEE 810- BELOW.
017100     05  WS-ROWS-SKIPPED             PIC 9(5)   COMP.
017200     05  WS-ROWS-WRITTEN             PIC 9(5)   COMP.
017300     05  WS-REJECT-REASON            PIC X(40)  VALUE SPACE.
017350*    LOAD-ID OF THE LOAD CURRENTLY BEING CANCELLED OR SCORED --
017360*    HELD SO THE VARYING-DRIVEN 440-/720- PASSES CAN COMPARE
017370*    EACH BID'S OWNING LOAD AGAINST IT.
017400     05  WS-SAVE-LOAD-ID              PIC X(36)  VALUE SPACE.
017500*
017550*    RUNNING COUNTS BUILT DURING 100-OPEN-AND-LOAD-MASTERS --
017560*    LOAD-COUNT AND TRANSPORTER-COUNT ALSO DOUBLE AS THE
017570*    HIGH-WATER SUBSCRIPT INTO THEIR RESPECTIVE INDEX TABLES.
017600 77  WS-LOAD-COUNT                   PIC 9(7)   COMP VALUE ZERO.
017700 77  WS-BID-COUNT                    PIC 9(7)   COMP VALUE ZERO.
017800 77  WS-TRANSPORTER-COUNT            PIC 9(7)   COMP VALUE ZERO.
017900*
018000*    IN-MEMORY KEY INDEX TABLES -- SEE TRN1000 FOR THE SAME
018100*    IDIOM.  BID RECORDS ARE NOT KEY-INDEXED HERE; THIS PROGRAM
018200*    ONLY SCANS THEM SEQUENTIALLY BY RELATIVE RECORD NUMBER.
018300 01  LOAD-INDEX-TABLE.
018400     05  LI-ENTRY OCCURS 2000 TIMES
018500                 INDEXED BY LI-IX.
018550*
018560*    LOADED IN FILE-SCAN (RRN) ORDER, NOT KEY ORDER -- WALKED
018570*    WITH PLAIN SEARCH, NOT SEARCH ALL.  SEE 200- BELOW.
018600         10  LI-KEY                  PIC X(36).
018700         10  LI-RRN                   PIC 9(7)  COMP.
018800*
018900*    REDEFINES THE LOAD INDEX TABLE AS A FLAT CHARACTER AREA SO
019000*    THE TABLE CAN BE CLEARED IN ONE MOVE AT PROGRAM START.
019100 01  LI-TABLE-AREA REDEFINES LOAD-INDEX-TABLE
019200             PIC X(43) OCCURS 2000 TIMES.
019300*
019400 01  TRANSPORTER-INDEX-TABLE.
019500     05  TI-ENTRY OCCURS 500 TIMES
019600                 INDEXED BY TI-IX.
019650*
019660*    LOADED IN FILE-SCAN (RRN) ORDER, NOT KEY ORDER -- WALKED
019670*    WITH PLAIN SEARCH, NOT SEARCH ALL.  SEE 210- BELOW.
019700         10  TI-KEY                  PIC X(36).
019800         10  TI-RRN                   PIC 9(7)  COMP.
019900*
020000*    REDEFINES THE TRANSPORTER INDEX TABLE THE SAME WAY.
020100 01  TI-TABLE-AREA REDEFINES TRANSPORTER-INDEX-TABLE
020200             PIC X(43) OCCURS 500 TIMES.
020300*
020400*    IN-MEMORY TABLE OF PENDING BIDS AND THEIR COMPUTED SCORES
020500*    FOR THE BEST-BIDS REPORT.  BOUNDED BY REALISTIC BID VOLUME
020600*    PER LOAD -- SEE BUS. RULE REVIEW OF 04/08/96.
020700 01  BEST-BID-TABLE.
020800     05  BB-ENTRY OCCURS 200 TIMES INDEXED BY BB-IX.
020900         10  BB-BID-ID                PIC X(36).
021000         10  BB-TRANSPORTER-ID        PIC X(36).
021100         10  BB-PROPOSED-RATE         PIC 9(7)V99.
021200         10  BB-RATING                PIC 9V99.
021300         10  BB-SCORE                 PIC 9(3)V9(6).
021400*
021450*    ONE-ROW HOLD AREA FOR THE INSERTION SORT BELOW -- SAME
021460*    SHAPE AS ONE BB-ENTRY TABLE ROW.
021470 01  BEST-BID-TABLE-HOLD-AREA.
021480     05  BB-HOLD-BID-ID           PIC X(36).
021490     05  BB-HOLD-TRANSPORTER-ID   PIC X(36).
021500     05  BB-HOLD-PROPOSED-RATE    PIC 9(7)V99.
021510     05  BB-HOLD-RATING           PIC 9V99.
021520     05  BB-HOLD-SCORE            PIC 9(3)V9(6).
021530*
021535*    PRINT LAYOUTS BELOW ARE SPACING-ONLY -- EVERY FILLER
021536*    CARRIES ITS OWN VALUE LITERAL SO THE LINE IS SELF-HEADING
021537*    WITHOUT A SEPARATE "MOVE LITERAL TO FIELD" STATEMENT.
021540 01  BEST-BID-HEADING-LINE-1.
021600     05  FILLER                      PIC X(10)  VALUE SPACE.
021700     05  FILLER                      PIC X(40)  VALUE
021800         "BEST BID RANKING FOR LOAD              ".
021900     05  BH1-LOAD-ID                 PIC X(36)  VALUE SPACE.
022000     05  FILLER                      PIC X(46)  VALUE SPACE.
022100*
022200 01  BEST-BID-HEADING-LINE-2.
022300     05  FILLER                      PIC X(10)  VALUE SPACE.
022400     05  FILLER                      PIC X(36)  VALUE
022500         "BID-ID                              ".
022600     05  FILLER                      PIC X(36)  VALUE
022700         "TRANSPORTER-ID                      ".
022800     05  FILLER                      PIC X(14)  VALUE
022900         "PROPOSED-RATE ".
023000     05  FILLER                      PIC X(10)  VALUE "RATING    ".
023100     05  FILLER                      PIC X(10)  VALUE "SCORE     ".
023200     05  FILLER                      PIC X(16)  VALUE SPACE.
023300*
023400 01  BEST-BID-DETAIL-LINE.
023500     05  BD-BID-ID                   PIC X(37).
023600     05  BD-TRANSPORTER-ID           PIC X(37).
023700     05  BD-PROPOSED-RATE            PIC ZZZZZZ9.99 .
023800     05  FILLER                      PIC X(3)   VALUE SPACE.
023900     05  BD-RATING                   PIC Z.99.
024000     05  FILLER                      PIC X(4)   VALUE SPACE.
024100     05  BD-SCORE                    PIC ZZZ.999999.
024200     05  FILLER                      PIC X(10)  VALUE SPACE.
024300*
024400 01  LOAD-LISTING-HEADING-LINE.
024500     05  FILLER                      PIC X(10)  VALUE SPACE.
024600     05  FILLER                      PIC X(36)  VALUE
024700         "LOAD-ID                              ".
024800     05  FILLER                      PIC X(20)  VALUE
024900         "SHIPPER-ID          ".
025000     05  FILLER                      PIC X(20)  VALUE
025100         "STATUS              ".
025200     05  FILLER                      PIC X(12)  VALUE "DATE-POSTED ".
025300     05  FILLER                      PIC X(34)  VALUE SPACE.
025400*
025450*    LL-DATE-POSTED IS BUILT ONE REFERENCE-MODIFY AT A TIME FROM
025460*    THE MASTER'S DP-YEAR/DP-MONTH/DP-DAY PARTS IN 810- BELOW --
025470*    THE LISTING SHOWS YYYYMMDD, NOT THE RAW CHAR(19) TIMESTAMP.
025500 01  LOAD-LISTING-DETAIL-LINE.
025600     05  LL-LOAD-ID                  PIC X(37).
025700     05  LL-SHIPPER-ID                PIC X(21).
025800     05  LL-STATUS                    PIC X(21).
025900     05  LL-DATE-POSTED               PIC X(11).
026000     05  FILLER                       PIC X(41)  VALUE SPACE.
026100*
026200 PROCEDURE DIVISION.
026300*
026320******************************************************************
026330*    000-MAINTAIN-LOAD-FILE -- MAIN CONTROL PARAGRAPH.  OPENS    *
026340*    EVERYTHING, DRIVES THE TRANSACTION LOOP, CLOSES EVERYTHING. *
026350*    NOTHING ELSE IS PERFORMED FROM OUTSIDE THIS CHAIN.           *
026360******************************************************************
026400 000-MAINTAIN-LOAD-FILE.
026500*
026600     PERFORM 100-OPEN-AND-LOAD-MASTERS.
026700     PERFORM 300-MAINTAIN-LOAD-RECORD THRU 300-EXIT
026750         UNTIL LOADTRAN-EOF.
026900     CLOSE LOADTRAN LOADMAST BIDMAST TRNMAST LOADRSLT LOADRPT.
027000     STOP RUN.
027100*
027150*    100-OPEN-AND-LOAD-MASTERS -- OPENS ALL SIX FILES AND BUILDS
027160*    THE IN-MEMORY LOAD-ID AND TRANSPORTER-ID INDEXES BY SCANNING
027170*    LOADMAST AND TRNMAST RRN BY RRN.  ALSO COUNTS BIDMAST ROWS
027180*    SO THE VARYING-DRIVEN BID SCANS IN 430-/720- KNOW WHEN TO
027190*    STOP, AND ESTABLISHES WS-NEXT-LOAD-RRN FOR THE FIRST CREATE.
027200 100-OPEN-AND-LOAD-MASTERS.
027210*    OPENS ALL SIX FILES, BLANKS THE TWO INDEX TABLE AREAS, THEN
027220*    FILE-SCANS LOADMAST/BIDMAST/TRNMAST ONCE EACH TO BUILD THE
027230*    LOAD AND TRANSPORTER KEY INDEXES AND THE BID/TRANSPORTER
027240*    RECORD COUNTS USED THROUGHOUT THE REST OF THE PROGRAM.
027300*
027400     OPEN INPUT  LOADTRAN.
027500     OPEN I-O    LOADMAST.
027600     OPEN I-O    BIDMAST.
027700     OPEN I-O    TRNMAST.
027800     OPEN OUTPUT LOADRSLT.
027900     OPEN OUTPUT LOADRPT.
028000     MOVE SPACE TO LI-TABLE-AREA (1) TI-TABLE-AREA (1).
028100     PERFORM 110-LOAD-LOAD-INDEX
028200         VARYING WS-LOADMAST-RRN FROM 1 BY 1
028300         UNTIL LOADMAST-RECORD-NOT-FOUND.
028400     MOVE WS-LOADMAST-RRN TO WS-NEXT-LOAD-RRN.
028500     PERFORM 120-COUNT-BID-RECORDS
028600         VARYING WS-BIDMAST-RRN FROM 1 BY 1
028700         UNTIL BIDMAST-RECORD-NOT-FOUND.
028800     PERFORM 130-LOAD-TRANSPORTER-INDEX
028900         VARYING WS-TRNMAST-RRN FROM 1 BY 1
029000         UNTIL TRNMAST-RECORD-NOT-FOUND.
029100*
029150*    110-LOAD-LOAD-INDEX -- ONE PASS PER RRN UNTIL FILE STATUS
029160*    "23" (NOT FOUND) SIGNALS END OF THE RELATIVE FILE.
029200 110-LOAD-LOAD-INDEX.
029300*
029400     READ LOADMAST
029500         INVALID KEY
029600             CONTINUE.
029700     IF LOADMAST-SUCCESSFUL
029800         ADD 1 TO WS-LOAD-COUNT
029900         SET LI-IX TO WS-LOAD-COUNT
030000         MOVE LM-LOAD-ID  TO LI-KEY (LI-IX)
030100         MOVE WS-LOADMAST-RRN TO LI-RRN (LI-IX).
030200*
030250*    120-COUNT-BID-RECORDS -- NO INDEX IS BUILT FOR BIDMAST,
030260*    ONLY A ROW COUNT, SINCE BIDS ARE ALWAYS SCANNED BY RRN
030270*    RATHER THAN LOOKED UP BY KEY.
030300 120-COUNT-BID-RECORDS.
030400*
030500     READ BIDMAST
030600         INVALID KEY
030700             CONTINUE.
030800     IF BIDMAST-SUCCESSFUL
030900         ADD 1 TO WS-BID-COUNT.
031000*
031050*    130-LOAD-TRANSPORTER-INDEX -- SAME IDIOM AS 110- ABOVE,
031060*    AGAINST TRNMAST INSTEAD OF LOADMAST.
031100 130-LOAD-TRANSPORTER-INDEX.
031200*
031300     READ TRNMAST
031400         INVALID KEY
031500             CONTINUE.
031600     IF TRNMAST-SUCCESSFUL
031700         ADD 1 TO WS-TRANSPORTER-COUNT
031800         SET TI-IX TO WS-TRANSPORTER-COUNT
031900         MOVE TM-TRANSPORTER-ID TO TI-KEY (TI-IX)
032000         MOVE WS-TRNMAST-RRN    TO TI-RRN (TI-IX).
032100*
032150*    200-LOOKUP-LOAD-KEY -- RESOLVES LT-LOAD-ID TO WS-LOADMAST-RRN
032160*    BY A SEQUENTIAL SCAN OF THE INDEX TABLE IN ITS LOAD ORDER.
032170*    PLAIN SEARCH, NOT SEARCH ALL -- THE TABLE IS NOT KEY-ORDERED.
032200 200-LOOKUP-LOAD-KEY.
032300*
032400     MOVE "N" TO LOAD-FOUND-SWITCH.
032450     SET LI-IX TO 1.
032500     SEARCH LI-ENTRY
032600         AT END
032700             MOVE "N" TO LOAD-FOUND-SWITCH
032800         WHEN LI-KEY (LI-IX) = LT-LOAD-ID
032900             MOVE "Y" TO LOAD-FOUND-SWITCH
033000             MOVE LI-RRN (LI-IX) TO WS-LOADMAST-RRN.
033100*
033150*    210-LOOKUP-TRANSPORTER-KEY -- SAME SEQUENTIAL-SCAN IDIOM AS
033160*    200- ABOVE, RESOLVING A BID'S TRANSPORTER-ID TO AN RRN ON
033170*    TRNMAST FOR THE RATING LOOKUP IN 720- BELOW.
033200 210-LOOKUP-TRANSPORTER-KEY.
033300*
033400     MOVE "N" TO TRANSPORTER-FOUND-SWITCH.
033450     SET TI-IX TO 1.
033500     SEARCH TI-ENTRY
033600         AT END
033700             MOVE "N" TO TRANSPORTER-FOUND-SWITCH
033800         WHEN TI-KEY (TI-IX) = BM-TRANSPORTER-ID
033900             MOVE "Y" TO TRANSPORTER-FOUND-SWITCH
034000             MOVE TI-RRN (TI-IX) TO WS-TRNMAST-RRN.
034100*
034150*    300-MAINTAIN-LOAD-RECORD -- ONE ITERATION OF THE MAIN LOOP.
034160*    READS ONE TRANSACTION, DISPATCHES ON ITS CODE, AND WRITES A
034170*    RESULT RECORD FOR THE THREE CODES THAT MAINTAIN THE MASTER.
034180*    THRU-RANGED FROM 000- SO THE EOF TEST BELOW CAN GO TO
034190*    300-EXIT WITHOUT FALLING INTO THE DISPATCH LOGIC.
034200 300-MAINTAIN-LOAD-RECORD.
034300*
034400     PERFORM 310-READ-LOAD-TRANSACTION.
034420     IF LOADTRAN-EOF
034440         GO TO 300-EXIT.
034500     MOVE "N" TO TRANSACTION-REJECTED-SWITCH.
034700     EVALUATE TRUE
034800         WHEN LT-CREATE-LOAD
034900             PERFORM 410-APPLY-CREATE-TRANSACTION
035000         WHEN LT-UPDATE-LOAD
035100             PERFORM 420-APPLY-UPDATE-TRANSACTION
035200         WHEN LT-CANCEL-LOAD
035300             PERFORM 430-APPLY-CANCEL-TRANSACTION
035400         WHEN LT-BESTBIDS-LOAD
035500             PERFORM 700-BESTBIDS-REPORT
035600         WHEN LT-FILTER-LOAD
035700             PERFORM 800-FILTER-LOAD-LISTING
035800         WHEN OTHER
035900             MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
036000             MOVE "UNKNOWN TRANSACTION CODE" TO WS-REJECT-REASON
036100     END-EVALUATE.
036200     IF LT-CREATE-LOAD OR LT-UPDATE-LOAD OR LT-CANCEL-LOAD
036300         PERFORM 900-WRITE-RESULT-RECORD.
036350 300-EXIT.
036360     EXIT.
036400*
036450*    310-READ-LOAD-TRANSACTION -- ONE GET AGAINST LOADTRAN.
036500 310-READ-LOAD-TRANSACTION.
036600*
036700     READ LOADTRAN
036800         AT END
036900             MOVE "Y" TO LOADTRAN-EOF-SWITCH.
037000*
037050*    410-APPLY-CREATE-TRANSACTION -- ASSIGNS THE NEXT FREE RRN,
037060*    BUILDS A NEW MASTER ROW FROM THE TRANSACTION, STAMPS IT
037070*    "POSTED" AND DATE-POSTED = NOW, AND ADDS THE NEW KEY TO THE
037080*    IN-MEMORY INDEX SO A LATER TRANSACTION THIS RUN CAN FIND IT.
037100 410-APPLY-CREATE-TRANSACTION.
037200*
037250*    NEXT FREE RRN IS SIMPLY THE HIGH-WATER MARK PLUS ONE -- NO
037260*    RECLAIM OF DELETED SLOTS, SINCE LOADMAST HAS NO DELETE
037270*    TRANSACTION CODE.
037300     ADD 1 TO WS-NEXT-LOAD-RRN.
037400     MOVE WS-NEXT-LOAD-RRN    TO WS-LOADMAST-RRN.
037450*    SHIPMENT IDENTITY AND ROUTING FIELDS, TAKEN VERBATIM FROM THE
037460*    TRANSACTION -- NO EDITING BEYOND WHAT THE CALLER SUPPLIED.
037500     MOVE LT-LOAD-ID          TO LM-LOAD-ID.
037600     MOVE LT-SHIPPER-ID       TO LM-SHIPPER-ID.
037700     MOVE LT-LOADING-CITY     TO LM-LOADING-CITY.
037800     MOVE LT-UNLOADING-CITY   TO LM-UNLOADING-CITY.
037900     MOVE LT-LOADING-DATE     TO LM-LOADING-DATE.
038000     MOVE LT-PRODUCT-TYPE     TO LM-PRODUCT-TYPE.
038100     MOVE LT-WEIGHT           TO LM-WEIGHT.
038200     MOVE LT-WEIGHT-UNIT      TO LM-WEIGHT-UNIT.
038300     MOVE LT-TRUCK-TYPE       TO LM-TRUCK-TYPE.
038400     MOVE LT-NO-OF-TRUCKS     TO LM-NO-OF-TRUCKS.
038450*    REMAINING-TRUCKS STARTS EQUAL TO NO-OF-TRUCKS -- EACH
038460*    ACCEPTED BOOKING DECREMENTS IT, SEE BOK1000'S APPLY LOGIC.
038500     MOVE LT-NO-OF-TRUCKS     TO LM-REMAINING-TRUCKS.
038600     MOVE "POSTED              " TO LM-STATUS.
038650*    SEE THE LT-DATE-POSTED COMMENT UP IN THE RECORD LAYOUT --
038660*    THIS IS THE CALLER'S "NOW", NOT LT-LOADING-DATE ABOVE.
038700     MOVE LT-DATE-POSTED      TO LM-DATE-POSTED.
038750*    VERSION STARTS AT ZERO -- FIRST REWRITE BUMPS IT TO ONE.
038800     MOVE ZERO                TO LM-VERSION.
038900     WRITE LOAD-MASTER-RECORD
039000         INVALID KEY
039100             MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
039200             MOVE "WRITE FAILED ON LOADMAST" TO WS-REJECT-REASON.
039300     IF NOT TRANSACTION-REJECTED
039400         ADD 1 TO WS-LOAD-COUNT
039500         SET LI-IX TO WS-LOAD-COUNT
039600         MOVE LT-LOAD-ID      TO LI-KEY (LI-IX)
039700         MOVE WS-LOADMAST-RRN TO LI-RRN (LI-IX).
039800*
039850*    420-APPLY-UPDATE-TRANSACTION -- LOCATES THE EXISTING ROW,
039860*    THEN MOVES IN ONLY THE FIELDS THE TRANSACTION SUPPLIED --
039870*    SPACE OR ZERO ON THE TRANSACTION MEANS "LEAVE AS IS", A
039880*    PARTIAL-REPLACE SEMANTIC, DIFFERENT FROM TRN1000'S FULL
039890*    REPLACE OF ITS TRUCK TABLE.  NO STATUS TRANSITION HAPPENS
039895*    HERE -- SEE BOK1000/BID1000 FOR THE STATUS-CHANGING CODES.
039900 420-APPLY-UPDATE-TRANSACTION.
040000*
040100     PERFORM 450-READ-LOAD-BY-KEY.
040200     IF NOT TRANSACTION-REJECTED
040300         IF LT-SHIPPER-ID NOT = SPACE
040400             MOVE LT-SHIPPER-ID TO LM-SHIPPER-ID.
040500         IF LT-LOADING-CITY NOT = SPACE
040600             MOVE LT-LOADING-CITY TO LM-LOADING-CITY.
040700         IF LT-UNLOADING-CITY NOT = SPACE
040800             MOVE LT-UNLOADING-CITY TO LM-UNLOADING-CITY.
040900         IF LT-LOADING-DATE NOT = SPACE
041000             MOVE LT-LOADING-DATE TO LM-LOADING-DATE.
041100         IF LT-PRODUCT-TYPE NOT = SPACE
041200             MOVE LT-PRODUCT-TYPE TO LM-PRODUCT-TYPE.
041300         IF LT-WEIGHT NOT = ZERO
041400             MOVE LT-WEIGHT TO LM-WEIGHT.
041500         IF LT-WEIGHT-UNIT NOT = SPACE
041600             MOVE LT-WEIGHT-UNIT TO LM-WEIGHT-UNIT.
041700         IF LT-TRUCK-TYPE NOT = SPACE
041800             MOVE LT-TRUCK-TYPE TO LM-TRUCK-TYPE.
041900         IF LT-NO-OF-TRUCKS NOT = ZERO
042000             MOVE LT-NO-OF-TRUCKS TO LM-NO-OF-TRUCKS
042100             MOVE LT-NO-OF-TRUCKS TO LM-REMAINING-TRUCKS.
042200         ADD 1 TO LM-VERSION
042300         REWRITE LOAD-MASTER-RECORD
042400             INVALID KEY
042500                 MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
042600                 MOVE "REWRITE FAILED ON LOADMAST" TO WS-REJECT-REASON.
042700*
042750*    430-APPLY-CANCEL-TRANSACTION -- REJECTS CANCEL IF THE LOAD
042760*    IS ALREADY BOOKED OR CANCELLED, OTHERWISE REJECTS THE LOAD'S
042770*    OWN PENDING BIDS ON BIDMAST (ADDED 06/17/93) AND MARKS THE
042780*    LOAD CANCELLED.
042800 430-APPLY-CANCEL-TRANSACTION.
042900*
043000     PERFORM 450-READ-LOAD-BY-KEY.
043100     IF NOT TRANSACTION-REJECTED
043200         IF LM-BOOKED OR LM-CANCELLED
043300             MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
043400             MOVE "LOAD CANNOT BE CANCELLED IN CURRENT STATUS"
043500                 TO WS-REJECT-REASON
043600         ELSE
043700             MOVE LT-LOAD-ID TO WS-SAVE-LOAD-ID
043800             PERFORM 440-REJECT-LOAD-PENDING-BIDS
043900                 VARYING WS-BIDMAST-RRN FROM 1 BY 1
044000                 UNTIL WS-BIDMAST-RRN > WS-BID-COUNT
044100             MOVE "CANCELLED           " TO LM-STATUS
044200             ADD 1 TO LM-VERSION
044300             REWRITE LOAD-MASTER-RECORD
044400                 INVALID KEY
044500                     MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
044600                     MOVE "REWRITE FAILED ON LOADMAST"
044700                         TO WS-REJECT-REASON.
044800*
044850*    440-REJECT-LOAD-PENDING-BIDS -- ONE RRN PER CALL, PERFORMED
044860*    VARYING OVER ALL OF BIDMAST FROM 430- ABOVE.  ONLY BIDS
044870*    OWNING THIS LOAD AND STILL PENDING ARE TOUCHED.
044900 440-REJECT-LOAD-PENDING-BIDS.
045000*
045100     READ BIDMAST
045200         INVALID KEY
045300             CONTINUE.
045400     IF BIDMAST-SUCCESSFUL
045500         IF BM-LOAD-ID = WS-SAVE-LOAD-ID AND BM-PENDING
045600             MOVE "REJECTED  " TO BM-STATUS
045700             REWRITE BID-MASTER-RECORD
045800                 INVALID KEY
045900                     DISPLAY "REWRITE ERROR ON BIDMAST FOR BID-ID "
046000                         BM-BID-ID.
046100*
046150*    450-READ-LOAD-BY-KEY -- SHARED BY UPDATE, CANCEL, AND
046160*    BEST-BIDS.  LEAVES THE CURRENT LOAD-MASTER-RECORD POSITIONED
046170*    FOR THE CALLER ON SUCCESS, SETS TRANSACTION-REJECTED ON
046180*    FAILURE -- EITHER "NOT FOUND" IN THE INDEX OR A FAILED READ.
046200 450-READ-LOAD-BY-KEY.
046300*
046400     PERFORM 200-LOOKUP-LOAD-KEY.
046500     IF NOT LOAD-FOUND
046600         MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
046700         MOVE "LOAD-ID NOT ON FILE" TO WS-REJECT-REASON
046800     ELSE
046900         READ LOADMAST
047000             INVALID KEY
047100                 MOVE "Y" TO TRANSACTION-REJECTED-SWITCH
047200                 MOVE "LOAD-ID NOT ON FILE" TO WS-REJECT-REASON.
047300*
047350*    700-BESTBIDS-REPORT -- SCORES EVERY PENDING BID AGAINST ITS
047360*    TRANSPORTER'S RATING, SORTS THE RESULT DESCENDING BY SCORE,
047370*    AND PRINTS THE RANKED LISTING.  ADDED 04/08/96.
047400 700-BESTBIDS-REPORT.
047450*    DRIVES THE FOUR STEPS OF THE RANKING REPORT IN ORDER --
047460*    SCORE EVERY PENDING BID ON THE LOAD, SORT THE RESULTS, PRINT
047470*    THE HEADING, THEN PRINT ONE DETAIL LINE PER SCORED BID.  A
047480*    LOAD THAT FAILS THE KEY LOOKUP PRODUCES NO REPORT OUTPUT.
047500*
047600     MOVE ZERO TO WS-BEST-BID-IX.
047700     PERFORM 450-READ-LOAD-BY-KEY.
047800     IF NOT TRANSACTION-REJECTED
047900         MOVE LT-LOAD-ID TO WS-SAVE-LOAD-ID
048000         PERFORM 720-SCORE-PENDING-BIDS
048100             VARYING WS-BIDMAST-RRN FROM 1 BY 1
048200             UNTIL WS-BIDMAST-RRN > WS-BID-COUNT
048300         PERFORM 730-SORT-BEST-BID-TABLE
048400         PERFORM 710-FORMAT-HEADING-LINES
048500         PERFORM 740-PRINT-BEST-BID-LINE
048600             VARYING WS-SORT-IX FROM 1 BY 1
048700             UNTIL WS-SORT-IX > WS-BEST-BID-IX.
048800*
048850*    710-FORMAT-HEADING-LINES -- STAMPS THE LOAD-ID INTO HEADING
048860*    LINE 1 AND PRINTS BOTH HEADING LINES.  TOP-OF-FORM SKIP PUTS
048870*    EACH BEST-BIDS REPORT ON ITS OWN PAGE.
048900 710-FORMAT-HEADING-LINES.
049000*
049100     MOVE LT-LOAD-ID TO BH1-LOAD-ID.
049200     WRITE LOAD-PRINT-LINE FROM BEST-BID-HEADING-LINE-1
049300         AFTER ADVANCING TOP-OF-FORM.
049400     WRITE LOAD-PRINT-LINE FROM BEST-BID-HEADING-LINE-2
049500         AFTER ADVANCING 2 LINES.
049600*
049650*    720-SCORE-PENDING-BIDS -- ONE RRN PER CALL, PERFORMED
049660*    VARYING OVER ALL OF BIDMAST.  ONLY BIDS OWNING THIS LOAD
049670*    AND STILL PENDING ARE SCORED AND ADDED TO BEST-BID-TABLE.
049680*    THE SCORING FORMULA WEIGHTS RATE 70% AND RATING 30%, PER
049690*    BUS. RULE REVIEW OF 04/08/96 -- A SIZE ERROR (ZERO RATE)
049695*    SCORES ZERO RATHER THAN ABENDING THE RUN.
049700 720-SCORE-PENDING-BIDS.
049800*
049900     READ BIDMAST
050000         INVALID KEY
050100             CONTINUE.
050200     IF BIDMAST-SUCCESSFUL
050300         IF BM-LOAD-ID = WS-SAVE-LOAD-ID AND BM-PENDING
050400             PERFORM 210-LOOKUP-TRANSPORTER-KEY
050500             IF TRANSPORTER-FOUND
050600                 READ TRNMAST
050700                     INVALID KEY
050800                         CONTINUE
050900                 END-READ
051000                 IF TRNMAST-SUCCESSFUL
051100                     ADD 1 TO WS-BEST-BID-IX
051200                     SET BB-IX TO WS-BEST-BID-IX
051300                     MOVE BM-BID-ID         TO BB-BID-ID (BB-IX)
051400                     MOVE BM-TRANSPORTER-ID TO BB-TRANSPORTER-ID (BB-IX)
051500                     MOVE BM-PROPOSED-RATE  TO BB-PROPOSED-RATE (BB-IX)
051600                     MOVE TM-RATING         TO BB-RATING (BB-IX)
051700                     COMPUTE BB-SCORE (BB-IX) ROUNDED =
051800                         (1 / BM-PROPOSED-RATE) * 0.7
051900                         + (TM-RATING / 5) * 0.3
052000                         ON SIZE ERROR
052100                             MOVE ZERO TO BB-SCORE (BB-IX).
052200*
052300 730-SORT-BEST-BID-TABLE.
052400*
052500*    STABLE DESCENDING INSERTION SORT ON SCORE.  THE BID SET PER
052600*    LOAD IS SMALL AND BOUNDED SO A SIMPLE IN-MEMORY SORT IS
052700*    USED RATHER THAN THE SORT VERB -- SEE BUS. RULE REVIEW OF
052800*    09/02/03, WHICH REQUIRES TIES TO KEEP SCAN ORDER.
052900     IF WS-BEST-BID-IX > 1
053000         PERFORM 735-INSERTION-SORT-PASS
053100             VARYING WS-SORT-IX FROM 2 BY 1
053200             UNTIL WS-SORT-IX > WS-BEST-BID-IX.
053300*
053350*    735-INSERTION-SORT-PASS -- ONE ELEMENT OF THE CLASSIC
053360*    INSERTION SORT.  HOLDS THE CURRENT ROW ASIDE, SHIFTS HIGHER
053370*    ROWS WITH LOWER-OR-EQUAL SCORE DOWN ONE SLOT (>= KEEPS TIES
053380*    IN SCAN ORDER PER THE 09/02/03 FIX), THEN DROPS THE HELD ROW
053390*    INTO ITS FINAL SLOT.
053400 735-INSERTION-SORT-PASS.
053500*
053600     SET BB-IX TO WS-SORT-IX.
053700     MOVE BB-ENTRY (BB-IX) TO BEST-BID-TABLE-HOLD-AREA.
053800     MOVE WS-SORT-IX TO WS-COMPARE-IX.
053900     PERFORM 736-SHIFT-ONE-ENTRY-DOWN
054000         UNTIL WS-COMPARE-IX = 1
054100             OR BB-SCORE (WS-COMPARE-IX - 1) >= BB-HOLD-SCORE.
054200     SET BB-IX TO WS-COMPARE-IX.
054300     MOVE BEST-BID-TABLE-HOLD-AREA TO BB-ENTRY (BB-IX).
054400*
054450*    736-SHIFT-ONE-ENTRY-DOWN -- ONE SLOT OF THE SHIFT LOOP
054460*    DRIVEN BY 735- ABOVE.
054500 736-SHIFT-ONE-ENTRY-DOWN.
054600*
054700     MOVE BB-ENTRY (WS-COMPARE-IX - 1) TO BB-ENTRY (WS-COMPARE-IX).
054800     SUBTRACT 1 FROM WS-COMPARE-IX.
054900*
054950*    740-PRINT-BEST-BID-LINE -- ONE DETAIL LINE OF THE SORTED
054960*    TABLE, PERFORMED VARYING OVER WS-SORT-IX FROM 700- ABOVE.
055000 740-PRINT-BEST-BID-LINE.
055100*
055200     SET BB-IX TO WS-SORT-IX.
055300     MOVE BB-BID-ID (BB-IX)         TO BD-BID-ID.
055400     MOVE BB-TRANSPORTER-ID (BB-IX) TO BD-TRANSPORTER-ID.
055500     MOVE BB-PROPOSED-RATE (BB-IX)  TO BD-PROPOSED-RATE.
055600     MOVE BB-RATING (BB-IX)         TO BD-RATING.
055700     MOVE BB-SCORE (BB-IX)          TO BD-SCORE.
055800     WRITE LOAD-PRINT-LINE FROM BEST-BID-DETAIL-LINE
055900         AFTER ADVANCING 1 LINE.
056000*
056050*    800-FILTER-LOAD-LISTING -- ADDED 02/14/97.  PRINTS A
056060*    WINDOWED SHIPPER/STATUS LISTING, SKIPPING LT-SKIP-COUNT
056070*    MATCHING ROWS AND PRINTING UP TO LT-MAX-ROWS OF THE REST --
056080*    A SIMPLE OFFSET/LIMIT PAGING SCHEME, NOT A KEYED CURSOR.
056100 800-FILTER-LOAD-LISTING.
056200*
056300     MOVE ZERO TO WS-ROWS-SKIPPED WS-ROWS-WRITTEN.
056400     WRITE LOAD-PRINT-LINE FROM LOAD-LISTING-HEADING-LINE
056500         AFTER ADVANCING TOP-OF-FORM.
056600     PERFORM 810-FILTER-AND-PRINT-ONE-LOAD
056700         VARYING WS-LOADMAST-RRN FROM 1 BY 1
056800         UNTIL WS-LOADMAST-RRN > WS-LOAD-COUNT
056900             OR WS-ROWS-WRITTEN >= LT-MAX-ROWS.
057000*
057050*    810-FILTER-AND-PRINT-ONE-LOAD -- ONE RRN PER CALL, PERFORMED
057060*    VARYING OVER ALL OF LOADMAST FROM 800- ABOVE, STOPPING EARLY
057070*    IF MAX-ROWS HAS ALREADY BEEN WRITTEN.  SPACE ON EITHER
057080*    FILTER FIELD MEANS "DO NOT RESTRICT BY THIS CRITERION".
057100 810-FILTER-AND-PRINT-ONE-LOAD.
057200*
057300     READ LOADMAST
057400         INVALID KEY
057500             CONTINUE.
057600     IF LOADMAST-SUCCESSFUL
057700         IF (LT-FILTER-SHIPPER-ID = SPACE
057800                 OR LT-FILTER-SHIPPER-ID = LM-SHIPPER-ID)
057900             AND (LT-FILTER-STATUS = SPACE
058000                 OR LT-FILTER-STATUS = LM-STATUS)
058100             IF WS-ROWS-SKIPPED < LT-SKIP-COUNT
058200                 ADD 1 TO WS-ROWS-SKIPPED
058300             ELSE
058400                 MOVE LM-LOAD-ID      TO LL-LOAD-ID
058500                 MOVE LM-SHIPPER-ID   TO LL-SHIPPER-ID
058600                 MOVE LM-STATUS       TO LL-STATUS
058700                 MOVE LM-DP-YEAR      TO LL-DATE-POSTED (1:4)
058800                 MOVE LM-DP-MONTH     TO LL-DATE-POSTED (5:2)
058900                 MOVE LM-DP-DAY       TO LL-DATE-POSTED (7:2)
059000                 WRITE LOAD-PRINT-LINE FROM LOAD-LISTING-DETAIL-LINE
059100                     AFTER ADVANCING 1 LINE
059200                 ADD 1 TO WS-ROWS-WRITTEN.
059300*
059350*    900-WRITE-RESULT-RECORD -- WRITES ONE LOADRSLT ROW FOR
059360*    EVERY CREATE/UPDATE/CANCEL TRANSACTION, ACCEPTED OR
059370*    REJECTED.  NOT CALLED FOR BESTBIDS OR FILTER REQUESTS --
059380*    THOSE HAVE NO MASTER MUTATION TO RECONCILE.
059400 900-WRITE-RESULT-RECORD.
059500*
059600     MOVE LT-LOAD-ID          TO LR-LOAD-ID.
059700     MOVE LT-TRANSACTION-CODE TO LR-TRANSACTION-CODE.
059800     IF TRANSACTION-REJECTED
059900         MOVE "REJ " TO LR-RESULT-CODE
060000         MOVE WS-REJECT-REASON TO LR-REASON
060100     ELSE
060200         MOVE "OK  " TO LR-RESULT-CODE
060300         MOVE SPACE TO LR-REASON.
060400     WRITE LOAD-RESULT-RECORD.
060500     IF NOT LOADRSLT-SUCCESSFUL
060600         DISPLAY "WRITE ERROR ON LOADRSLT FOR LOAD-ID "
060700             LT-LOAD-ID
060800         DISPLAY "FILE STATUS CODE IS " LOADRSLT-FILE-STATUS.
